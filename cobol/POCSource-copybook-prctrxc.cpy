000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* COPYBOOK:  PRCTRXC                                              00000500
000600*                                                                 00000600
000700* AUTHOR  :  D. STOUT                                             00000700
000800*                                                                 00000800
000900* DESCRIPTIVE NAME - PRICING TRANSACTION RECORD                   00000900
001000*                                                                 00001000
001100*    ONE ENTRY OF THIS LAYOUT REPRESENTS ONE PRICING RECORD READ  00001100
001200*    FROM THE DAILY PRICING FEED (PRICING-IN), CARRIED THROUGH    00001200
001300*    PARSING, VALIDATION, ERROR-CATEGORY TALLYING AND THE FINAL   00001300
001400*    REPORT LISTING.  THE :TAG: PLACEHOLDER IS REPLACED BY THE    00001400
001500*    CALLING PROGRAM SO THE SAME LAYOUT CAN SERVE AS BOTH THE     00001500
001600*    CURRENT-LINE WORK AREA AND ONE ROW OF THE RECORD TABLE.      00001600
001700*                                                                 00001700
001800*    COPY PRCTRXC REPLACING ==:TAG:== BY ==WS-CUR==.   (WORK AREA)00001800
001900*    COPY PRCTRXC REPLACING ==:TAG:== BY ==PRT==.      (TABLE ROW)00001900
002000*                                                                 00002000
002100***************************************************************** 00002100
002200*    FIELD              CONTENTS                                  00002200
002300*    -----              --------                                  00002300
002400*    GUID               INSTRUMENT IDENTIFIER, PRIMARY KEY.  MAY  00002400
002500*                        BE SPACES (MISSING - AN ERROR).          00002500
002600*    TRADE-DATE-TEXT     TRADE DATE AS READ, FORMAT YYYY-MM-DD.   00002600
002700*    PRICE-TEXT          PRICE FIELD AS READ FROM THE FEED, BEFORE00002700
002800*                        NUMERIC EDIT.  RETAINED FOR DISPLAY WHEN 00002800
002900*                        THE FIELD WILL NOT PARSE AS A NUMBER.    00002900
003000*    PRICE-VALUE         PRICE AFTER NUMERIC EDIT, 2 DECIMALS.    00003000
003100*    EXCHANGE            MUST BE CME, NYMEX, CBOT OR COMEX.       00003100
003200*    PRODUCT-TYPE        MUST BE FUT OR OPT.                      00003200
003300*    VALIDATION-ERROR    "; " - SEPARATED LIST OF FAILED EDITS.   00003300
003400***************************************************************** 00003400
003500*                                                                 00003500
003600 10  :TAG:-GUID                 PIC X(15).                        00003600
003700*                                                                 00003700
003800 10  :TAG:-TRADE-DATE-TEXT       PIC X(10).                       00003800
003900*                                                                 00003900
004000*    BROKEN OUT BY POSITION FOR THE Y-M-D EDIT CHECK.  NO         00004000
004100*    CENTURY WINDOWING IS PERFORMED - THE FEED CARRIES A FULL     00004100
004200*    4-DIGIT YEAR.                                                00004200
004300 10  :TAG:-TRADE-DATE-PARTS REDEFINES :TAG:-TRADE-DATE-TEXT.      00004300
004400     15 :TAG:-TR-YYYY            PIC X(04).                       00004400
004500     15 :TAG:-TR-DASH1           PIC X(01).                       00004500
004600     15 :TAG:-TR-MM              PIC X(02).                       00004600
004700     15 :TAG:-TR-DASH2           PIC X(01).                       00004700
004800     15 :TAG:-TR-DD              PIC X(02).                       00004800
004900*                                                                 00004900
005000 10  :TAG:-TRADE-DATE-SW        PIC X(01)    VALUE 'N'.           00005000
005100     88 :TAG:-TRADE-DATE-OK                  VALUE 'Y'.           00005100
005200     88 :TAG:-TRADE-DATE-MISSING             VALUE 'N'.           00005200
005300*                                                                 00005300
005400 10  :TAG:-PRICE-TEXT           PIC X(15).                        00005400
005500*                                                                 00005500
005600*    FIRST-BYTE VIEW OF THE PRICE TEXT, USED TO PICK OFF A        00005600
005700*    LEADING SIGN BEFORE THE DIGIT-BY-DIGIT NUMERIC EDIT.         00005700
005800 10  :TAG:-PRICE-TEXT-VIEW REDEFINES :TAG:-PRICE-TEXT.            00005800
005900     15 :TAG:-PR-SIGN-BYTE        PIC X(01).                      00005900
006000     15 :TAG:-PR-REST-OF-TEXT     PIC X(14).                      00006000
006100*                                                                 00006100
006200 10  :TAG:-PRICE-VALUE          PIC S9(9)V99 COMP-3.              00006200
006300 10  :TAG:-PRICE-PRESENT-SW     PIC X(01)    VALUE 'N'.           00006300
006400     88 :TAG:-PRICE-IS-PRESENT               VALUE 'Y'.           00006400
006500     88 :TAG:-PRICE-IS-MISSING               VALUE 'N'.           00006500
006600 10  :TAG:-PRICE-BADFMT-SW      PIC X(01)    VALUE 'N'.           00006600
006700     88 :TAG:-PRICE-FORMAT-IS-BAD            VALUE 'Y'.           00006700
006800     88 :TAG:-PRICE-FORMAT-IS-OK             VALUE 'N'.           00006800
006900 10  :TAG:-ORIGINAL-PRICE       PIC X(15).                        00006900
007000*                                                                 00007000
007100 10  :TAG:-EXCHANGE             PIC X(08).                        00007100
007200 10  :TAG:-PRODUCT-TYPE         PIC X(04).                        00007200
007300*                                                                 00007300
007400 10  :TAG:-VALID-SW             PIC X(01)    VALUE 'Y'.           00007400
007500     88 :TAG:-RECORD-IS-VALID                VALUE 'Y'.           00007500
007600     88 :TAG:-RECORD-IS-INVALID              VALUE 'N'.           00007600
007700 10  :TAG:-VALIDATION-ERROR     PIC X(200)   VALUE SPACES.        00007700
007800*                                                                 00007800
007900*    WORK FIELDS USED ONLY WHILE THE RECORD IS BEING PLACED IN    00007900
008000*    DISPLAY ORDER (SEE 500-BUILD-DISPLAY-ORDER IN PRCVAL1) - NOT 00008000
008100*    PART OF THE RECORD AS READ.                                  00008100
008200 10  :TAG:-SORTKEY-TYPE         PIC X(01)    VALUE SPACE.         00008200
008300 10  :TAG:-SORTKEY-NUM          PIC 9(15)    VALUE ZERO.          00008300
008400 10  :TAG:-SORTKEY-ALPHA        PIC X(15)    VALUE SPACES.        00008400
008500*                                                                 00008500
008600*    RESERVE FOR FUTURE FEED FIELDS (SETTLEMENT FLAG, VENUE       00008600
008700*    TIMESTAMP) WITHOUT RE-CUTTING EVERY COPY OF THIS BOOK.       00008700
008800 10  :TAG:-FILLER-EXPANSION     PIC X(40)    VALUE SPACES.        00008800
