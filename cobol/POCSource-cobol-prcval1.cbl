000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  PRCVAL1                                               00000500
000600*                                                                 00000600
000700* READS THE DAILY PRICING FEED (PRICEIN), VALIDATES EVERY         00000700
000800* RECORD AGAINST THE PRICING-DESK EDIT RULES, DETECTS DUPLICATE   00000800
000900* INSTRUMENT KEYS, TALLIES ERROR CATEGORIES AND WRITES THE        00000900
001000* PRICING DATA VALIDATION REPORT (PRICERPT).                      00001000
001100*                                                                 00001100
001200* THIS IS A ONE-SHOT BATCH VALIDATOR - IT DOES NOT UPDATE THE     00001200
001300* PRICING MASTER OR ANY DOWNSTREAM FEED.  A RECORD THAT FAILS     00001300
001400* EDIT IS REPORTED, NOT CORRECTED; RERUN THE FEED AFTER THE       00001400
001500* SOURCE SYSTEM FIXES THE DATA.                                   00001500
001600****************************************************************  00001600
001700*                                                                 00001700
001800* Input feed record (comma-separated text, header line skipped):  00001800
001900*     0    1    1    2    2    3    3    4    4    5    5    6    00001900
002000* ....5....0....5....0....5....0....5....0....5....0....5....0....00002000
002100*                                                                 00002100
002200*  instrument_guid,trade_date,price,exchange,product_type         00002200
002300*     instrument_guid  - primary key, up to 15 characters         00002300
002400*     trade_date       - YYYY-MM-DD                               00002400
002500*     price            - signed decimal, 2 places, may be absent  00002500
002600*     exchange         - CME, NYMEX, CBOT OR COMEX                00002600
002700*     product_type     - FUT OR OPT                               00002700
002800*                                                                 00002800
002900****************************************************************  00002900
003000 IDENTIFICATION DIVISION.                                         00003000
003100 PROGRAM-ID.     PRCVAL1.                                         00003100
003200 AUTHOR.         R. KEELING.                                      00003200
003300 INSTALLATION.   PRICING AND MARKET DATA SERVICES.                00003300
003400 DATE-WRITTEN.   MARCH 1991.                                      00003400
003500 DATE-COMPILED.                                                   00003500
003600 SECURITY.       COMPANY CONFIDENTIAL - PRICING DESK USE ONLY.    00003600
003700*                                                                 00003700
003800****************************************************************  00003800
003900*                    C H A N G E   L O G                          00003900
004000****************************************************************  00004000
004100* 03/14/91  RK   ORIGINAL PROGRAM - REPLACES THE MANUAL PRICE     00004100
004200*                CHECK SPREADSHEET USED BY THE DESK.              00004200
004300* 07/02/91  RK   ADDED PRODUCT-TYPE EDIT PER DESK REQUEST TICKET  00004300
004400*                PMD-114 (FUT/OPT WERE BEING KEYED FREE-FORM).    00004400
004500* 11/19/91  DHS  ADDED DUPLICATE INSTRUMENT_GUID CHECK - TWO      00004500
004600*                POSITIONS WERE LOADED FROM THE SAME BAD FEED.    00004600
004700* 04/06/92  DHS  WIDENED ORIGINAL-PRICE FIELD TO CARRY BAD        00004700
004800*                FORMAT TEXT ONTO THE REPORT UNCHANGED.           00004800
004900* 09/23/92  RK   ERROR BREAKDOWN SECTION ADDED TO REPORT PER      00004900
005000*                DESK MANAGER REQUEST - TICKET PMD-201.           00005000
005100* 02/11/93  DHS  SORTED ALL-RECORDS LISTING BY INSTRUMENT_GUID,   00005100
005200*                NUMERIC KEYS FIRST, FOR EASIER DESK REVIEW.      00005200
005300* 08/30/94  RK   MISSING VALUES DETAIL SECTION ADDED - TICKET     00005300
005400*                PMD-247.                                         00005400
005500* 01/17/95  DHS  CORRECTED VALIDATION ORDER SO A BAD PRICE        00005500
005600*                FORMAT NO LONGER ALSO REPORTS MISSING PRICE.     00005600
005700* 06/05/96  JLM  EXCHANGE LIST NOW UPPERCASED BEFORE EDIT - DESK  00005700
005800*                WAS KEYING LOWER CASE ON THE OVERNIGHT FEED.     00005800
005900* 12/02/97  JLM  Y2K REVIEW - PROGRAM CARRIES A FULL 4-DIGIT      00005900
006000*                TRADE_DATE YEAR ALREADY, NO WINDOWING LOGIC      00006000
006100*                PRESENT.  NO CHANGE REQUIRED.  SIGNED OFF PER    00006100
006200*                Y2K PROJECT TRACKING NUMBER Y2K-0447.            00006200
006300* 05/14/99  JLM  DUPLICATE RECORDS DETAIL SECTION ADDED TO        00006300
006400*                REPORT - TICKET PMD-312.                         00006400
006500* 03/08/01  TWK  CONVERTED FEED READ FROM FIXED BLOCK TO LINE     00006500
006600*                SEQUENTIAL - SOURCE SYSTEM MOVED TO A UNIX BOX.  00006600
006700* 10/21/03  TWK  RAISED RECORD TABLE SIZE TO 2000 ENTRIES - DAILY 00006700
006800*                VOLUME EXCEEDED THE OLD 500 ENTRY LIMIT TWICE    00006800
006900*                THIS QUARTER.  TICKET PMD-388.                   00006900
007000* 06/19/08  TWK  ADDED PRICE SIGN/DECIMAL SCAN ROUTINE TO CATCH   00007000
007100*                MULTI-DECIMAL-POINT FEED GARBAGE - TICKET        00007100
007200*                PMD-455.                                         00007200
007300* 02/25/09  TWK  PULLED THE TRIM/SCAN SUBSCRIPTS AND THE ERROR-   00007300
007400*                TEXT/TALLY WORK COUNTERS OUT TO 77-LEVEL PER     00007400
007500*                SHOP STANDARD - ITEMS ARE NO LONGER BURIED       00007500
007600*                UNDER 05-LEVEL GROUPS.  DROPPED THE UNUSED       00007600
007700*                GUID-NUMVIEW AND DISPLAY-SEQ FIELDS FROM         00007700
007800*                PRCTRXC - NEITHER WAS REFERENCED ANYWHERE IN     00007800
007900*                THIS PROGRAM.  TICKET PMD-471.                   00007900
008000****************************************************************  00008000
008100*                                                                 00008100
008200 ENVIRONMENT DIVISION.                                            00008200
008300 CONFIGURATION SECTION.                                           00008300
008400 SOURCE-COMPUTER.  IBM-3090.                                      00008400
008500 OBJECT-COMPUTER.  IBM-3090.                                      00008500
008600 SPECIAL-NAMES.                                                   00008600
008700     C01 IS TOP-OF-FORM.                                          00008700
008800*                                                                 00008800
008900 INPUT-OUTPUT SECTION.                                            00008900
009000 FILE-CONTROL.                                                    00009000
009100*                                                                 00009100
009200     SELECT PRICING-IN   ASSIGN TO PRICEIN                        00009200
009300            ORGANIZATION IS LINE SEQUENTIAL                       00009300
009400            FILE STATUS  IS  WS-PRICEIN-STATUS.                   00009400
009500*                                                                 00009500
009600     SELECT REPORT-OUT   ASSIGN TO PRICERPT                       00009600
009700            ORGANIZATION IS LINE SEQUENTIAL                       00009700
009800            FILE STATUS  IS  WS-PRICERPT-STATUS.                  00009800
009900*                                                                 00009900
010000****************************************************************  00010000
010100 DATA DIVISION.                                                   00010100
010200 FILE SECTION.                                                    00010200
010300*                                                                 00010300
010400 FD  PRICING-IN                                                   00010400
010500     RECORDING MODE IS F.                                         00010500
010600 01  PRICING-IN-REC                  PIC X(200).                  00010600
010700*                                                                 00010700
010800 FD  REPORT-OUT                                                   00010800
010900     RECORDING MODE IS F.                                         00010900
011000 01  REPORT-LINE                     PIC X(132).                  00011000
011100*                                                                 00011100
011200****************************************************************  00011200
011300 WORKING-STORAGE SECTION.                                         00011300
011400****************************************************************  00011400
011500*                                                                 00011500
011600* STANDALONE COUNTERS AND SUBSCRIPTS - CARRIED AS 77-LEVEL ITEMS  00011600
011700* PER SHOP STANDARD, NOT BURIED IN A GROUP, SO A DUMP READS THEM  00011700
011800* OFF THE TOP OF WORKING STORAGE WITHOUT HUNTING THROUGH 01S.     00011800
011900 77  WS-SUB-1                 PIC 9(7)  COMP.                     00011900
012000 77  WS-SUB-2                 PIC 9(7)  COMP.                     00012000
012100 77  WS-SUB-3                 PIC 9(7)  COMP.                     00012100
012200 77  WS-CSV-FLD-CNT           PIC 9(2)  COMP.                     00012200
012300 77  WS-TRIM-SUB              PIC 9(2)  COMP.                     00012300
012400 77  WS-TRIM-LEN              PIC 9(2)  COMP.                     00012400
012500 77  WS-PR-SUB                PIC 9(2)  COMP.                     00012500
012600 77  WS-GK-SUB                PIC 9(2)  COMP.                     00012600
012700 77  WS-ERR-LEN               PIC 9(3)  COMP.                     00012700
012800 77  WS-TALLY-CTR             PIC 9(3)  COMP.                     00012800
012900*                                                                 00012900
013000 01  SYSTEM-DATE-AND-TIME.                                        00013000
013100     05  CURRENT-DATE.                                            00013100
013200         10  CURRENT-YEAR         PIC 9(2).                       00013200
013300         10  CURRENT-MONTH        PIC 9(2).                       00013300
013400         10  CURRENT-DAY          PIC 9(2).                       00013400
013500     05  CURRENT-TIME.                                            00013500
013600         10  CURRENT-HOUR         PIC 9(2).                       00013600
013700         10  CURRENT-MINUTE       PIC 9(2).                       00013700
013800         10  CURRENT-SECOND       PIC 9(2).                       00013800
013900         10  CURRENT-HNDSEC       PIC 9(2).                       00013900
014000*                                                                 00014000
014100 01  WS-FIELDS.                                                   00014100
014200     05  WS-PRICEIN-STATUS        PIC X(2)  VALUE SPACES.         00014200
014300     05  WS-PRICERPT-STATUS       PIC X(2)  VALUE SPACES.         00014300
014400     05  WS-FEED-EOF-SW           PIC X     VALUE 'N'.            00014400
014500         88  WS-FEED-EOF                    VALUE 'Y'.            00014500
014600         88  WS-FEED-NOT-EOF                VALUE 'N'.            00014600
014700     05  WS-HEADER-SEEN-SW        PIC X     VALUE 'N'.            00014700
014800         88  WS-HEADER-ALREADY-SEEN         VALUE 'Y'.            00014800
014900     05  WS-REC-COUNT             PIC 9(7)  COMP-3 VALUE 0.       00014900
015000     05  WS-FILLER-1              PIC X(20) VALUE SPACES.         00015000
015100*                                                                 00015100
015200* SWAP FLAG FOR THE BUBBLE SORT IN 510 - THE SUBSCRIPTS THEMSELVES00015200
015300* ARE 77-LEVEL ITEMS AT THE TOP OF WORKING STORAGE, NOT HERE.     00015300
015400 01  WS-SUBSCRIPTS.                                               00015400
015500     05  WS-SWAP-SW               PIC X     VALUE 'N'.            00015500
015600         88  WS-A-SWAP-WAS-MADE             VALUE 'Y'.            00015600
015700     05  FILLER                   PIC X(10) VALUE SPACES.         00015700
015800*                                                                 00015800
015900* WORK AREA FOR THE CURRENT INPUT LINE - PLAIN, NOT PART OF THE   00015900
016000* TRANSACTION LAYOUT.                                             00016000
016100 01  WS-LINE-WORK.                                                00016100
016200     05  WS-INPUT-LINE            PIC X(200).                     00016200
016300     05  WS-CSV-FLD-1             PIC X(40).                      00016300
016400     05  WS-CSV-FLD-2             PIC X(40).                      00016400
016500     05  WS-CSV-FLD-3             PIC X(40).                      00016500
016600     05  WS-CSV-FLD-4             PIC X(40).                      00016600
016700     05  WS-CSV-FLD-5             PIC X(40).                      00016700
016800     05  WS-TRIM-AREA             PIC X(40).                      00016800
016900     05  WS-TRIM-RESULT           PIC X(40).                      00016900
017000*                                                                 00017000
017100* PRICE TEXT SCAN WORK FIELDS - USED IN PLACE OF A NUMVAL         00017100
017200* FUNCTION, WHICH THIS COMPILER DOES NOT SUPPORT.                 00017200
017300 01  WS-PRICE-SCAN-WORK.                                          00017300
017400     05  WS-PR-SIGN               PIC S9(1) COMP-3 VALUE +1.      00017400
017500     05  WS-PR-INT-ACCUM          PIC S9(9) COMP-3 VALUE 0.       00017500
017600     05  WS-PR-DEC-ACCUM          PIC S9(9) COMP-3 VALUE 0.       00017600
017700     05  WS-PR-DEC-DIGITS         PIC 9(2)  COMP  VALUE 0.        00017700
017800     05  WS-PR-SEEN-DOT-SW        PIC X     VALUE 'N'.            00017800
017900         88  WS-PR-DOT-ALREADY-SEEN         VALUE 'Y'.            00017900
018000     05  WS-PR-VALID-SW           PIC X     VALUE 'Y'.            00018000
018100         88  WS-PR-TEXT-IS-VALID            VALUE 'Y'.            00018100
018200     05  WS-PR-DIGIT-SEEN-SW      PIC X     VALUE 'N'.            00018200
018300         88  WS-PR-A-DIGIT-WAS-SEEN         VALUE 'Y'.            00018300
018400     05  WS-PR-CHAR               PIC X.                          00018400
018500     05  WS-PR-DIGIT-VAL          PIC 9(1).                       00018500
018600     05  WS-PR-DIVISOR            PIC S9(9) COMP-3.               00018600
018700     05  WS-PR-DEC-PART           PIC S9(9)V9(9) COMP-3.          00018700
018800*                                                                 00018800
018900* TRADE DATE EDIT WORK FIELDS.                                    00018900
019000 01  WS-DATE-SCAN-WORK.                                           00019000
019100     05  WS-DT-VALID-SW           PIC X     VALUE 'Y'.            00019100
019200         88  WS-DT-TEXT-IS-VALID            VALUE 'Y'.            00019200
019300*                                                                 00019300
019400* CURRENT-LINE WORK AREA - HOLDS ONE PARSED, VALIDATED RECORD     00019400
019500* WHILE IT IS BEING BUILT, BEFORE IT IS STORED INTO PRC-TABLE.    00019500
019600 01  WS-CURRENT-ENTRY.                                            00019600
019700     COPY PRCTRXC REPLACING ==:TAG:== BY ==WS-CUR==.              00019700
019800*                                                                 00019800
019900* RECORD TABLE - ONE ENTRY PER RECORD READ FROM THE FEED (LESS    00019900
020000* SHORT LINES DROPPED AT PARSE TIME).  CARRIED THROUGH            00020000
020100* VALIDATION, DUPLICATE DETECTION, AGGREGATION AND REPORTING.     00020100
020200* TWO INDEXES ARE CARRIED SO THE DUPLICATE CHECK AND THE          00020200
020300* DISPLAY-ORDER SORT CAN HOLD TWO ROWS OF THE TABLE AT ONCE.      00020300
020400 01  PRC-TABLE.                                                   00020400
020500     05  PRC-ENTRY OCCURS 2000 TIMES                              00020500
020600                    INDEXED BY PRT-IDX PRT-IDX2.                  00020600
020700         COPY PRCTRXC REPLACING ==:TAG:== BY ==PRT==.             00020700
020800*                                                                 00020800
020900* DISPLAY ORDER TABLE - ONE ENTRY PER PRC-TABLE ROW, HOLDS THE    00020900
021000* SUBSCRIPT OF THAT ROW IN THE ORDER IT WILL PRINT ON THE         00021000
021100* ALL-RECORDS SECTION OF THE REPORT.                              00021100
021200 01  WS-DISPLAY-ORDER-TABLE.                                      00021200
021300     05  WS-DISPLAY-SUB OCCURS 2000 TIMES                         00021300
021400                                   PIC 9(7) COMP.                 00021400
021500*                                                                 00021500
021600* WORK TABLES FOR THE GUID SORT - WS-NONBLANK-POS-TABLE HOLDS     00021600
021700* THE ORIGINAL POSITIONS THAT HAVE A NON-BLANK GUID, IN INPUT     00021700
021800* ORDER; WS-SORTED-CAND-TABLE HOLDS THE SAME SUBSCRIPTS AND IS    00021800
021900* REORDERED IN PLACE BY THE BUBBLE SORT IN 510.                   00021900
022000 01  WS-GUID-SORT-WORK-TABLES.                                    00022000
022100     05  WS-CAND-COUNT           PIC 9(7)  COMP VALUE 0.          00022100
022200     05  WS-NONBLANK-POS-TABLE OCCURS 2000 TIMES                  00022200
022300                                   PIC 9(7) COMP.                 00022300
022400     05  WS-SORTED-CAND-TABLE  OCCURS 2000 TIMES                  00022400
022500                                   PIC 9(7) COMP.                 00022500
022600     05  WS-SWAP-HOLD             PIC 9(7)  COMP.                 00022600
022700     05  WS-NEEDS-SWAP-SW         PIC X     VALUE 'N'.            00022700
022800*                                                                 00022800
022900* GUID CLASSIFICATION WORK FIELDS (SEE 520).                      00022900
023000 01  WS-GUID-KEY-WORK.                                            00023000
023100     05  WS-GK-NUMERIC-SW         PIC X     VALUE 'Y'.            00023100
023200         88  WS-GK-IS-NUMERIC               VALUE 'Y'.            00023200
023300     05  WS-GK-ACCUM              PIC 9(15) COMP-3 VALUE 0.       00023300
023400     05  WS-GK-CHAR               PIC X.                          00023400
023500     05  WS-GK-DIGIT              PIC 9(1).                       00023500
023600*                                                                 00023600
023700* VALIDATION-ERROR TEXT BUILDER AND MISCELLANEOUS EDIT SWITCHES.  00023700
023800 01  WS-ERROR-BUILD-WORK.                                         00023800
023900     05  WS-APPEND-TEXT           PIC X(60) VALUE SPACES.         00023900
024000     05  WS-DUP-FOUND-SW          PIC X     VALUE 'N'.            00024000
024100         88  WS-DUP-WAS-FOUND               VALUE 'Y'.            00024100
024200     05  WS-EXCH-FOUND-SW         PIC X     VALUE 'N'.            00024200
024300         88  WS-EXCH-IS-VALID                VALUE 'Y'.           00024300
024400     05  WS-PRODTYPE-FOUND-SW     PIC X     VALUE 'N'.            00024400
024500         88  WS-PRODTYPE-IS-VALID             VALUE 'Y'.          00024500
024600*                                                                 00024600
024700* VALIDATION REPORT TOTALS.                                       00024700
024800 01  WS-RPT-TOTALS.                                               00024800
024900     05  WS-RPT-TOTAL-RECORDS       PIC 9(7) COMP-3 VALUE 0.      00024900
025000     05  WS-RPT-VALID-RECORDS       PIC 9(7) COMP-3 VALUE 0.      00025000
025100     05  WS-RPT-INVALID-RECORDS     PIC 9(7) COMP-3 VALUE 0.      00025100
025200     05  WS-RPT-DUPLICATE-RECORDS   PIC 9(7) COMP-3 VALUE 0.      00025200
025300     05  WS-RPT-MISSING-VALUES      PIC 9(7) COMP-3 VALUE 0.      00025300
025400     05  WS-RPT-MISSING-PRICE       PIC 9(7) COMP-3 VALUE 0.      00025400
025500     05  WS-RPT-INVALID-PRICE-FMT   PIC 9(7) COMP-3 VALUE 0.      00025500
025600     05  WS-RPT-NEGATIVE-PRICE      PIC 9(7) COMP-3 VALUE 0.      00025600
025700     05  WS-RPT-ZERO-PRICE          PIC 9(7) COMP-3 VALUE 0.      00025700
025800     05  WS-RPT-MISSING-GUID        PIC 9(7) COMP-3 VALUE 0.      00025800
025900     05  WS-RPT-MISSING-TRADE-DATE  PIC 9(7) COMP-3 VALUE 0.      00025900
026000     05  WS-RPT-MISSING-EXCHANGE    PIC 9(7) COMP-3 VALUE 0.      00026000
026100     05  WS-RPT-MISSING-PRODTYPE    PIC 9(7) COMP-3 VALUE 0.      00026100
026200     05  WS-RPT-INVALID-EXCHANGE    PIC 9(7) COMP-3 VALUE 0.      00026200
026300     05  WS-RPT-INVALID-PRODTYPE    PIC 9(7) COMP-3 VALUE 0.      00026300
026400     05  FILLER                     PIC X(20) VALUE SPACES.       00026400
026500*                                                                 00026500
026600* ERROR MESSAGE LITERALS - TESTED AGAINST PRT-VALIDATION-ERROR    00026600
026700* BY INSPECT TALLYING SO ONE RECORD CAN COUNT AGAINST SEVERAL     00026700
026800* CATEGORIES AT AGGREGATION TIME (SEE 410).                       00026800
026900 01  WS-ERROR-TEXT-LITERALS.                                      00026900
027000     05  WS-ERRTXT-MISSING-PRICE    PIC X(20)                     00027000
027100                     VALUE 'Missing price value'.                 00027100
027200     05  WS-ERRTXT-BAD-PRICE-FMT    PIC X(22)                     00027200
027300                     VALUE 'Invalid price format:'.               00027300
027400     05  WS-ERRTXT-NEGATIVE-PRICE   PIC X(15)                     00027400
027500                     VALUE 'Negative price'.                      00027500
027600     05  WS-ERRTXT-ZERO-PRICE       PIC X(11)                     00027600
027700                     VALUE 'Zero price'.                          00027700
027800     05  WS-ERRTXT-MISSING-EXCH     PIC X(17)                     00027800
027900                     VALUE 'Missing exchange'.                    00027900
028000     05  WS-ERRTXT-BAD-EXCH         PIC X(17)                     00028000
028100                     VALUE 'Invalid exchange'.                    00028100
028200     05  WS-ERRTXT-MISSING-PRODTYPE PIC X(21)                     00028200
028300                     VALUE 'Missing product type'.                00028300
028400     05  WS-ERRTXT-BAD-PRODTYPE     PIC X(21)                     00028400
028500                     VALUE 'Invalid product type'.                00028500
028600     05  WS-ERRTXT-MISSING-GUID     PIC X(46) VALUE               00028600
028700             'Missing instrument GUID (primary key required)'.    00028700
028800     05  WS-ERRTXT-MISSING-DATE     PIC X(19)                     00028800
028900                     VALUE 'Missing trade date'.                  00028900
029000     05  WS-ERRTXT-DUPLICATE-GUID   PIC X(39)                     00029000
029100                 VALUE 'Duplicate GUID (primary key violation)'.  00029100
029200*                                                                 00029200
029300 01  WS-VALID-EXCHANGE-LIST         PIC X(32)                     00029300
029400                 VALUE 'CME     NYMEX   CBOT    COMEX   '.        00029400
029500 01  WS-VALID-EXCHANGE-TABLE REDEFINES WS-VALID-EXCHANGE-LIST.    00029500
029600     05  WS-VALID-EXCHANGE OCCURS 4 TIMES PIC X(8).               00029600
029700*                                                                 00029700
029800 01  WS-VALID-PRODTYPE-LIST         PIC X(08)                     00029800
029900                 VALUE 'FUT OPT '.                                00029900
030000 01  WS-VALID-PRODTYPE-TABLE REDEFINES WS-VALID-PRODTYPE-LIST.    00030000
030100     05  WS-VALID-PRODTYPE  OCCURS 2 TIMES PIC X(4).              00030100
030200*                                                                 00030200
030300*        *******************                                      00030300
030400*            report lines                                         00030400
030500*        *******************                                      00030500
030600 01  RPT-EQUALS-43-LINE.                                          00030600
030700     05  FILLER PIC X(43) VALUE ALL '='.                          00030700
030800     05  FILLER PIC X(89) VALUE SPACES.                           00030800
030900 01  RPT-DASH-27-LINE.                                            00030900
031000     05  FILLER PIC X(27) VALUE ALL '-'.                          00031000
031100     05  FILLER PIC X(105) VALUE SPACES.                          00031100
031200 01  RPT-DASH-80-LINE.                                            00031200
031300     05  FILLER PIC X(80) VALUE ALL '-'.                          00031300
031400     05  FILLER PIC X(52) VALUE SPACES.                           00031400
031500 01  RPT-EQUALS-80-LINE.                                          00031500
031600     05  FILLER PIC X(80) VALUE ALL '='.                          00031600
031700     05  FILLER PIC X(52) VALUE SPACES.                           00031700
031800 01  RPT-TITLE-LINE.                                              00031800
031900     05  FILLER PIC X(31)                                         00031900
032000              VALUE 'Pricing Data Validation Report'.             00032000
032100     05  FILLER PIC X(101) VALUE SPACES.                          00032100
032200 01  RPT-ERR-BREAKDOWN-TITLE.                                     00032200
032300     05  FILLER PIC X(16) VALUE 'Error Breakdown:'.               00032300
032400     05  FILLER PIC X(116) VALUE SPACES.                          00032400
032500 01  RPT-SECTION-TITLE.                                           00032500
032600     05  RPT-SECT-TITLE-TEXT   PIC X(30) VALUE SPACES.            00032600
032700     05  FILLER                PIC X(102) VALUE SPACES.           00032700
032800*                                                                 00032800
032900 01  RPT-SUMMARY-LINE.                                            00032900
033000     05  RPT-SUM-LABEL         PIC X(20) VALUE SPACES.            00033000
033100     05  RPT-SUM-VALUE         PIC ZZZZZZ9.                       00033100
033200     05  FILLER                PIC X(105) VALUE SPACES.           00033200
033300*                                                                 00033300
033400 01  RPT-COUNT-LINE.                                              00033400
033500     05  RPT-CNT-LABEL         PIC X(40) VALUE SPACES.            00033500
033600     05  RPT-CNT-VALUE         PIC ZZZZZZ9.                       00033600
033700     05  FILLER                PIC X(85) VALUE SPACES.            00033700
033800*                                                                 00033800
033900 01  RPT-DETAIL-LABEL-LINE.                                       00033900
034000     05  RPT-DTL-LABEL         PIC X(18) VALUE SPACES.            00034000
034100     05  RPT-DTL-VALUE         PIC X(108) VALUE SPACES.           00034100
034200     05  FILLER                PIC X(6)  VALUE SPACES.            00034200
034300*                                                                 00034300
034400 01  RPT-MISSING-HEADING-LINE.                                    00034400
034500     05  RPT-MHD-TEXT          PIC X(40) VALUE SPACES.            00034500
034600     05  FILLER                PIC X(92) VALUE SPACES.            00034600
034700*                                                                 00034700
034800 01  RPT-MISSING-DETAIL-LINE.                                     00034800
034900     05  FILLER                PIC X(2)  VALUE '- '.              00034900
035000     05  RPT-MDT-TEXT          PIC X(120) VALUE SPACES.           00035000
035100     05  FILLER                PIC X(10) VALUE SPACES.            00035100
035200*                                                                 00035200
035300* COLUMN WIDTHS ARE FIXED AT 15/12/10/8/12/8 PER THE REPORT SPEC -00035300
035400* DO NOT WIDEN ONE WITHOUT WIDENING THE MATCHING DETAIL FIELD TOO.00035400
035500 01  RPT-ALL-COLUMN-HEADER.                                       00035500
035600     05  FILLER  PIC X(15) VALUE 'Instrument GUID'.               00035600
035700     05  FILLER  PIC X(12) VALUE 'Trade Date'.                    00035700
035800     05  FILLER  PIC X(10) VALUE 'Price'.                         00035800
035900     05  FILLER  PIC X(08) VALUE 'Exchange'.                      00035900
036000     05  FILLER  PIC X(12) VALUE 'Product Type'.                  00036000
036100     05  FILLER  PIC X(08) VALUE 'Status'.                        00036100
036200     05  FILLER  PIC X(67) VALUE SPACES.                          00036200
036300*                                                                 00036300
036400 01  RPT-ALL-DETAIL-LINE.                                         00036400
036500     05  RPT-ALD-GUID          PIC X(15) VALUE SPACES.            00036500
036600     05  RPT-ALD-DATE          PIC X(12) VALUE SPACES.            00036600
036700     05  RPT-ALD-PRICE         PIC X(10) VALUE SPACES.            00036700
036800     05  RPT-ALD-EXCH          PIC X(08) VALUE SPACES.            00036800
036900     05  RPT-ALD-PRODTYPE      PIC X(12) VALUE SPACES.            00036900
037000     05  RPT-ALD-STATUS        PIC X(08) VALUE SPACES.            00037000
037100     05  FILLER                PIC X(67) VALUE SPACES.            00037100
037200*                                                                 00037200
037300 01  RPT-FOOTER-LINE.                                             00037300
037400     05  FILLER PIC X(13) VALUE 'End of Report'.                  00037400
037500     05  FILLER PIC X(119) VALUE SPACES.                          00037500
037600*                                                                 00037600
037700* PRICE-TO-TEXT EDIT WORK - USED WHEN WRITING A GOOD PRICE ONTO   00037700
037800* THE REPORT WITH TWO DECIMAL PLACES, ORIGINAL SIGN PRESERVED. THE00037800
037900* EDITED PICTURE IS SIZED TO THE 10-BYTE PRICE COLUMN ABOVE.      00037900
038000 01  WS-PRICE-EDIT-WORK.                                          00038000
038100     05  WS-PE-EDITED          PIC -ZZ,ZZ9.99.                    00038100
038200     05  WS-PE-SOURCE REDEFINES WS-PE-EDITED PIC X(10).           00038200
038300     05  WS-DATE-DISPLAY       PIC X(10) VALUE SPACES.            00038300
038400*                                                                 00038400
038500* RETAINED FROM THE ABEND-TESTING SCAFFOLD USED ON THE OLD FEED   00038500
038600* PROGRAMS - RE-PURPOSED HERE TO TRAP A TABLE-OVERFLOW CONDITION  00038600
038700* IN 140-STORE-PARSED-ENTRY WITHOUT ADDING A NEW SWITCH FIELD.    00038700
038800 01  ABEND-TEST                PIC X(02) VALUE SPACES.            00038800
038900 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.          00038900
039000*                                                                 00039000
039100****************************************************************  00039100
039200 PROCEDURE DIVISION.                                              00039200
039300****************************************************************  00039300
039400*                                                                 00039400
039500 000-MAIN.                                                        00039500
039600     ACCEPT CURRENT-DATE FROM DATE.                               00039600
039700     ACCEPT CURRENT-TIME FROM TIME.                               00039700
039800     DISPLAY 'PRCVAL1 STARTED DATE = ' CURRENT-MONTH '/'          00039800
039900            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.          00039900
040000*                                                                 00040000
040100     PERFORM 700-OPEN-FILES.                                      00040100
040200*                                                                 00040200
040300     PERFORM 100-READ-AND-PARSE-RECORDS THRU 100-EXIT             00040300
040400             UNTIL WS-FEED-EOF.                                   00040400
040500*                                                                 00040500
040600     PERFORM 200-VALIDATE-ALL-RECORDS  THRU 200-EXIT.             00040600
040700     PERFORM 300-DETECT-DUPLICATE-GUIDS THRU 300-EXIT.            00040700
040800     PERFORM 400-AGGREGATE-TOTALS      THRU 400-EXIT.             00040800
040900     PERFORM 500-BUILD-DISPLAY-ORDER   THRU 500-EXIT.             00040900
041000*                                                                 00041000
041100     PERFORM 800-WRITE-REPORT          THRU 800-EXIT.             00041100
041200     PERFORM 790-CLOSE-FILES.                                     00041200
041300*                                                                 00041300
041400     DISPLAY 'PRCVAL1 ENDED - RECORDS READ: ' WS-REC-COUNT.       00041400
041500     GOBACK.                                                      00041500
041600*                                                                 00041600
041700****************************************************************  00041700
041800*    100 SERIES - READ THE FEED AND PARSE EACH LINE INTO THE      00041800
041900*    PRC-TABLE.  THE FIRST LINE ON THE FEED IS A COLUMN HEADER    00041900
042000*    AND CARRIES NO PRICING DATA - IT IS READ AND DISCARDED.      00042000
042100****************************************************************  00042100
042200 100-READ-AND-PARSE-RECORDS.                                      00042200
042300     READ PRICING-IN INTO WS-INPUT-LINE                           00042300
042400         AT END                                                   00042400
042500             SET WS-FEED-EOF TO TRUE                              00042500
042600             GO TO 100-EXIT                                       00042600
042700     END-READ.                                                    00042700
042800     IF NOT WS-HEADER-ALREADY-SEEN                                00042800
042900         SET WS-HEADER-ALREADY-SEEN TO TRUE                       00042900
043000         GO TO 100-EXIT                                           00043000
043100     END-IF.                                                      00043100
043200     PERFORM 105-INIT-CURRENT-ENTRY THRU 105-EXIT.                00043200
043300     PERFORM 110-PARSE-ONE-LINE     THRU 110-EXIT.                00043300
043400 100-EXIT.                                                        00043400
043500     EXIT.                                                        00043500
043600*                                                                 00043600
043700* A SHORT LINE (FEWER THAN 5 COMMA FIELDS) IS DROPPED FROM THE    00043700
043800* FEED WITHOUT BEING COUNTED - IT IS NOT A PRICING RECORD.        00043800
043900 105-INIT-CURRENT-ENTRY.                                          00043900
044000     MOVE SPACES TO WS-CUR-GUID.                                  00044000
044100     MOVE SPACES TO WS-CUR-TRADE-DATE-TEXT.                       00044100
044200     MOVE 'N'    TO WS-CUR-TRADE-DATE-SW.                         00044200
044300     MOVE SPACES TO WS-CUR-PRICE-TEXT.                            00044300
044400     MOVE ZERO   TO WS-CUR-PRICE-VALUE.                           00044400
044500     MOVE 'N'    TO WS-CUR-PRICE-PRESENT-SW.                      00044500
044600     MOVE 'N'    TO WS-CUR-PRICE-BADFMT-SW.                       00044600
044700     MOVE SPACES TO WS-CUR-ORIGINAL-PRICE.                        00044700
044800     MOVE SPACES TO WS-CUR-EXCHANGE.                              00044800
044900     MOVE SPACES TO WS-CUR-PRODUCT-TYPE.                          00044900
045000     MOVE 'Y'    TO WS-CUR-VALID-SW.                              00045000
045100     MOVE SPACES TO WS-CUR-VALIDATION-ERROR.                      00045100
045200     MOVE SPACE  TO WS-CUR-SORTKEY-TYPE.                          00045200
045300     MOVE ZERO   TO WS-CUR-SORTKEY-NUM.                           00045300
045400     MOVE SPACES TO WS-CUR-SORTKEY-ALPHA.                         00045400
045500 105-EXIT.                                                        00045500
045600     EXIT.                                                        00045600
045700*                                                                 00045700
045800 110-PARSE-ONE-LINE.                                              00045800
045900     MOVE SPACES TO WS-CSV-FLD-1 WS-CSV-FLD-2 WS-CSV-FLD-3        00045900
046000                     WS-CSV-FLD-4 WS-CSV-FLD-5.                   00046000
046100     MOVE ZERO   TO WS-CSV-FLD-CNT.                               00046100
046200     UNSTRING WS-INPUT-LINE DELIMITED BY ','                      00046200
046300         INTO WS-CSV-FLD-1 WS-CSV-FLD-2 WS-CSV-FLD-3              00046300
046400              WS-CSV-FLD-4 WS-CSV-FLD-5                           00046400
046500         TALLYING IN WS-CSV-FLD-CNT                               00046500
046600     END-UNSTRING.                                                00046600
046700     IF WS-CSV-FLD-CNT < 5                                        00046700
046800         GO TO 110-EXIT                                           00046800
046900     END-IF.                                                      00046900
047000     PERFORM 115-TRIM-CSV-FIELDS THRU 115-EXIT.                   00047000
047100     MOVE WS-CSV-FLD-1 (1:15) TO WS-CUR-GUID.                     00047100
047200     PERFORM 120-PARSE-TRADE-DATE  THRU 120-EXIT.                 00047200
047300     PERFORM 130-PARSE-PRICE-FIELD THRU 130-EXIT.                 00047300
047400     MOVE WS-CSV-FLD-4 (1:8)  TO WS-CUR-EXCHANGE.                 00047400
047500     MOVE WS-CSV-FLD-5 (1:4)  TO WS-CUR-PRODUCT-TYPE.             00047500
047600     PERFORM 140-STORE-PARSED-ENTRY THRU 140-EXIT.                00047600
047700 110-EXIT.                                                        00047700
047800     EXIT.                                                        00047800
047900*                                                                 00047900
048000* TRIMS LEADING SPACES FROM EACH OF THE FIVE SPLIT FIELDS - THE   00048000
048100* FEED SOMETIMES CARRIES A SPACE AFTER THE COMMA.  TRAILING       00048100
048200* SPACES NEED NO WORK, UNSTRING ALREADY LEFT-JUSTIFIES.           00048200
048300 115-TRIM-CSV-FIELDS.                                             00048300
048400     MOVE WS-CSV-FLD-1 TO WS-TRIM-AREA.                           00048400
048500     PERFORM 150-TRIM-LEADING-SPACES THRU 150-EXIT.               00048500
048600     MOVE WS-TRIM-RESULT TO WS-CSV-FLD-1.                         00048600
048700     MOVE WS-CSV-FLD-2 TO WS-TRIM-AREA.                           00048700
048800     PERFORM 150-TRIM-LEADING-SPACES THRU 150-EXIT.               00048800
048900     MOVE WS-TRIM-RESULT TO WS-CSV-FLD-2.                         00048900
049000     MOVE WS-CSV-FLD-3 TO WS-TRIM-AREA.                           00049000
049100     PERFORM 150-TRIM-LEADING-SPACES THRU 150-EXIT.               00049100
049200     MOVE WS-TRIM-RESULT TO WS-CSV-FLD-3.                         00049200
049300     MOVE WS-CSV-FLD-4 TO WS-TRIM-AREA.                           00049300
049400     PERFORM 150-TRIM-LEADING-SPACES THRU 150-EXIT.               00049400
049500     MOVE WS-TRIM-RESULT TO WS-CSV-FLD-4.                         00049500
049600     MOVE WS-CSV-FLD-5 TO WS-TRIM-AREA.                           00049600
049700     PERFORM 150-TRIM-LEADING-SPACES THRU 150-EXIT.               00049700
049800     MOVE WS-TRIM-RESULT TO WS-CSV-FLD-5.                         00049800
049900 115-EXIT.                                                        00049900
050000     EXIT.                                                        00050000
050100*                                                                 00050100
050200 150-TRIM-LEADING-SPACES.                                         00050200
050300     MOVE SPACES TO WS-TRIM-RESULT.                               00050300
050400     MOVE 1 TO WS-TRIM-SUB.                                       00050400
050500     PERFORM 151-BUMP-TRIM-SUB THRU 151-EXIT                      00050500
050600         UNTIL WS-TRIM-SUB > 40                                   00050600
050700            OR WS-TRIM-AREA (WS-TRIM-SUB:1) NOT = SPACE.          00050700
050800     IF WS-TRIM-SUB <= 40                                         00050800
050900         COMPUTE WS-TRIM-LEN = 41 - WS-TRIM-SUB                   00050900
051000         MOVE WS-TRIM-AREA (WS-TRIM-SUB:WS-TRIM-LEN)              00051000
051100                 TO WS-TRIM-RESULT                                00051100
051200     END-IF.                                                      00051200
051300 150-EXIT.                                                        00051300
051400     EXIT.                                                        00051400
051500*                                                                 00051500
051600 151-BUMP-TRIM-SUB.                                               00051600
051700     ADD 1 TO WS-TRIM-SUB.                                        00051700
051800 151-EXIT.                                                        00051800
051900     EXIT.                                                        00051900
052000*                                                                 00052000
052100* TRADE DATE MUST BE YYYY-MM-DD - NO CENTURY WINDOWING NEEDED,    00052100
052200* THE FEED CARRIES A FULL 4-DIGIT YEAR.  A BLANK OR MALFORMED     00052200
052300* DATE IS LEFT ON THE DEFAULT "MISSING" SETTING FROM PRCTRXC.     00052300
052400 120-PARSE-TRADE-DATE.                                            00052400
052500     IF WS-CSV-FLD-2 = SPACES                                     00052500
052600         GO TO 120-EXIT                                           00052600
052700     END-IF.                                                      00052700
052800     MOVE WS-CSV-FLD-2 (1:10) TO WS-CUR-TRADE-DATE-TEXT.          00052800
052900     MOVE 'Y' TO WS-DT-VALID-SW.                                  00052900
053000     IF WS-CUR-TR-DASH1 NOT = '-'                                 00053000
053100        OR WS-CUR-TR-DASH2 NOT = '-'                              00053100
053200         MOVE 'N' TO WS-DT-VALID-SW                               00053200
053300     END-IF.                                                      00053300
053400     IF WS-CUR-TR-YYYY NOT NUMERIC                                00053400
053500        OR WS-CUR-TR-MM   NOT NUMERIC                             00053500
053600        OR WS-CUR-TR-DD   NOT NUMERIC                             00053600
053700         MOVE 'N' TO WS-DT-VALID-SW                               00053700
053800     END-IF.                                                      00053800
053900     IF WS-DT-TEXT-IS-VALID                                       00053900
054000         SET WS-CUR-TRADE-DATE-OK TO TRUE                         00054000
054100     END-IF.                                                      00054100
054200 120-EXIT.                                                        00054200
054300     EXIT.                                                        00054300
054400*                                                                 00054400
054500* PRICE IS CARRIED AS TEXT UNTIL PROVEN NUMERIC - THE ORIGINAL    00054500
054600* TEXT IS ALWAYS KEPT FOR THE REPORT, EVEN WHEN IT WILL NOT       00054600
054700* PARSE.  A BLANK PRICE FIELD IS LEFT MISSING, NOT BAD FORMAT.    00054700
054800 130-PARSE-PRICE-FIELD.                                           00054800
054900     IF WS-CSV-FLD-3 = SPACES                                     00054900
055000         GO TO 130-EXIT                                           00055000
055100     END-IF.                                                      00055100
055200     SET WS-CUR-PRICE-IS-PRESENT TO TRUE.                         00055200
055300     MOVE WS-CSV-FLD-3 (1:15) TO WS-CUR-PRICE-TEXT.               00055300
055400     MOVE WS-CSV-FLD-3 (1:15) TO WS-CUR-ORIGINAL-PRICE.           00055400
055500     PERFORM 135-EDIT-PRICE-TEXT THRU 135-EXIT.                   00055500
055600 130-EXIT.                                                        00055600
055700     EXIT.                                                        00055700
055800*                                                                 00055800
055900* NO NUMVAL FUNCTION ON THIS COMPILER - THE PRICE TEXT IS         00055900
056000* WALKED ONE BYTE AT A TIME, BUILDING THE INTEGER AND DECIMAL     00056000
056100* PARTS SEPARATELY, THE SAME WAY THE OLD RJE PRICE EDIT DID.      00056100
056200 135-EDIT-PRICE-TEXT.                                             00056200
056300     MOVE ZERO TO WS-PR-INT-ACCUM WS-PR-DEC-ACCUM.                00056300
056400     MOVE 0    TO WS-PR-DEC-DIGITS.                               00056400
056500     MOVE +1   TO WS-PR-SIGN.                                     00056500
056600     MOVE 'N'  TO WS-PR-SEEN-DOT-SW.                              00056600
056700     MOVE 'Y'  TO WS-PR-VALID-SW.                                 00056700
056800     MOVE 'N'  TO WS-PR-DIGIT-SEEN-SW.                            00056800
056900     MOVE 1    TO WS-PR-SUB.                                      00056900
057000     IF WS-CUR-PR-SIGN-BYTE = '-'                                 00057000
057100         MOVE -1 TO WS-PR-SIGN                                    00057100
057200         MOVE 2  TO WS-PR-SUB                                     00057200
057300     ELSE                                                         00057300
057400         IF WS-CUR-PR-SIGN-BYTE = '+'                             00057400
057500             MOVE 2 TO WS-PR-SUB                                  00057500
057600         END-IF                                                   00057600
057700     END-IF.                                                      00057700
057800     PERFORM 137-SCAN-PRICE-DIGIT THRU 137-EXIT                   00057800
057900         UNTIL WS-PR-SUB > 15                                     00057900
058000            OR WS-CUR-PRICE-TEXT (WS-PR-SUB:1) = SPACE.           00058000
058100     IF WS-PR-TEXT-IS-VALID AND WS-PR-A-DIGIT-WAS-SEEN            00058100
058200         MOVE 1 TO WS-PR-DIVISOR                                  00058200
058300         PERFORM 138-BUMP-DIVISOR THRU 138-EXIT                   00058300
058400             WS-PR-DEC-DIGITS TIMES                               00058400
058500         COMPUTE WS-PR-DEC-PART =                                 00058500
058600                 WS-PR-DEC-ACCUM / WS-PR-DIVISOR                  00058600
058700         COMPUTE WS-CUR-PRICE-VALUE =                             00058700
058800                 (WS-PR-INT-ACCUM + WS-PR-DEC-PART) * WS-PR-SIGN  00058800
058900     ELSE                                                         00058900
059000         SET WS-CUR-PRICE-FORMAT-IS-BAD TO TRUE                   00059000
059100     END-IF.                                                      00059100
059200 135-EXIT.                                                        00059200
059300     EXIT.                                                        00059300
059400*                                                                 00059400
059500 137-SCAN-PRICE-DIGIT.                                            00059500
059600     MOVE WS-CUR-PRICE-TEXT (WS-PR-SUB:1) TO WS-PR-CHAR.          00059600
059700     IF WS-PR-CHAR = '.'                                          00059700
059800         IF WS-PR-DOT-ALREADY-SEEN                                00059800
059900             MOVE 'N' TO WS-PR-VALID-SW                           00059900
060000         ELSE                                                     00060000
060100             MOVE 'Y' TO WS-PR-SEEN-DOT-SW                        00060100
060200         END-IF                                                   00060200
060300     ELSE                                                         00060300
060400         IF WS-PR-CHAR IS NUMERIC                                 00060400
060500             MOVE 'Y' TO WS-PR-DIGIT-SEEN-SW                      00060500
060600             MOVE WS-PR-CHAR TO WS-PR-DIGIT-VAL                   00060600
060700             IF WS-PR-DOT-ALREADY-SEEN                            00060700
060800                 IF WS-PR-DEC-DIGITS < 9                          00060800
060900                     COMPUTE WS-PR-DEC-ACCUM =                    00060900
061000                         WS-PR-DEC-ACCUM * 10 + WS-PR-DIGIT-VAL   00061000
061100                     ADD 1 TO WS-PR-DEC-DIGITS                    00061100
061200                 END-IF                                           00061200
061300             ELSE                                                 00061300
061400                 COMPUTE WS-PR-INT-ACCUM =                        00061400
061500                         WS-PR-INT-ACCUM * 10 + WS-PR-DIGIT-VAL   00061500
061600             END-IF                                               00061600
061700         ELSE                                                     00061700
061800             MOVE 'N' TO WS-PR-VALID-SW                           00061800
061900         END-IF                                                   00061900
062000     END-IF.                                                      00062000
062100     ADD 1 TO WS-PR-SUB.                                          00062100
062200 137-EXIT.                                                        00062200
062300     EXIT.                                                        00062300
062400*                                                                 00062400
062500 138-BUMP-DIVISOR.                                                00062500
062600     COMPUTE WS-PR-DIVISOR = WS-PR-DIVISOR * 10.                  00062600
062700 138-EXIT.                                                        00062700
062800     EXIT.                                                        00062800
062900*                                                                 00062900
063000* STORES THE CURRENT-LINE WORK AREA AS THE NEXT ROW OF THE        00063000
063100* RECORD TABLE.  THE TABLE SIZE IS A HARD LIMIT (SEE THE          00063100
063200* 10/21/03 CHANGE-LOG ENTRY) - A FEED LARGER THAN THAT IS         00063200
063300* TRUNCATED WITH A WARNING RATHER THAN ABENDING THE RUN.          00063300
063400 140-STORE-PARSED-ENTRY.                                          00063400
063500     IF WS-REC-COUNT >= 2000                                      00063500
063600         MOVE 4 TO ABEND-TEST-N                                   00063600
063700         DISPLAY 'PRC-TABLE FULL AT 2000 ENTRIES - RECORD '       00063700
063800                 'DROPPED, RAISE THE OCCURS SIZE, RC='            00063800
063900                 ABEND-TEST-N                                     00063900
064000         GO TO 140-EXIT                                           00064000
064100     END-IF.                                                      00064100
064200     ADD 1 TO WS-REC-COUNT.                                       00064200
064300     SET PRT-IDX TO WS-REC-COUNT.                                 00064300
064400     MOVE WS-CURRENT-ENTRY TO PRC-ENTRY (PRT-IDX).                00064400
064500 140-EXIT.                                                        00064500
064600     EXIT.                                                        00064600
064700*                                                                 00064700
064800****************************************************************  00064800
064900*    200 SERIES - PER-RECORD VALIDATION.  RULES ARE APPLIED IN    00064900
065000*    A FIXED ORDER SO THE ERROR TEXT ALWAYS READS THE SAME WAY    00065000
065100*    FOR THE SAME KIND OF BAD RECORD - PRICE, THEN EXCHANGE,      00065100
065200*    THEN PRODUCT TYPE, THEN INSTRUMENT GUID, THEN TRADE DATE.    00065200
065300****************************************************************  00065300
065400 200-VALIDATE-ALL-RECORDS.                                        00065400
065500     IF WS-REC-COUNT = 0                                          00065500
065600         GO TO 200-EXIT                                           00065600
065700     END-IF.                                                      00065700
065800     PERFORM 210-VALIDATE-ONE-RECORD THRU 210-EXIT                00065800
065900         VARYING WS-SUB-1 FROM 1 BY 1                             00065900
066000             UNTIL WS-SUB-1 > WS-REC-COUNT.                       00066000
066100 200-EXIT.                                                        00066100
066200     EXIT.                                                        00066200
066300*                                                                 00066300
066400 210-VALIDATE-ONE-RECORD.                                         00066400
066500     SET PRT-IDX TO WS-SUB-1.                                     00066500
066600*                                                                 00066600
066700*    RULE 1 - PRICE (THE FOUR OUTCOMES ARE MUTUALLY EXCLUSIVE).   00066700
066800     IF PRT-PRICE-IS-MISSING (PRT-IDX)                            00066800
066900         MOVE WS-ERRTXT-MISSING-PRICE TO WS-APPEND-TEXT           00066900
067000         PERFORM 215-APPEND-ERROR-TEXT THRU 215-EXIT              00067000
067100     ELSE                                                         00067100
067200         IF PRT-PRICE-FORMAT-IS-BAD (PRT-IDX)                     00067200
067300             STRING WS-ERRTXT-BAD-PRICE-FMT DELIMITED BY SIZE     00067300
067400                    ' '                     DELIMITED BY SIZE     00067400
067500                    PRT-ORIGINAL-PRICE (PRT-IDX)                  00067500
067600                                       DELIMITED BY SPACE         00067600
067700                    INTO WS-APPEND-TEXT                           00067700
067800             PERFORM 215-APPEND-ERROR-TEXT THRU 215-EXIT          00067800
067900         ELSE                                                     00067900
068000             IF PRT-PRICE-VALUE (PRT-IDX) < 0                     00068000
068100                 MOVE WS-ERRTXT-NEGATIVE-PRICE TO WS-APPEND-TEXT  00068100
068200                 PERFORM 215-APPEND-ERROR-TEXT THRU 215-EXIT      00068200
068300             ELSE                                                 00068300
068400                 IF PRT-PRICE-VALUE (PRT-IDX) = 0                 00068400
068500                     MOVE WS-ERRTXT-ZERO-PRICE TO WS-APPEND-TEXT  00068500
068600                     PERFORM 215-APPEND-ERROR-TEXT THRU 215-EXIT  00068600
068700                 END-IF                                           00068700
068800             END-IF                                               00068800
068900         END-IF                                                   00068900
069000     END-IF.                                                      00069000
069100*                                                                 00069100
069200*    RULE 2 - EXCHANGE.                                           00069200
069300     IF PRT-EXCHANGE (PRT-IDX) = SPACES                           00069300
069400         MOVE WS-ERRTXT-MISSING-EXCH TO WS-APPEND-TEXT            00069400
069500         PERFORM 215-APPEND-ERROR-TEXT THRU 215-EXIT              00069500
069600     ELSE                                                         00069600
069700         INSPECT PRT-EXCHANGE (PRT-IDX) CONVERTING                00069700
069800             'abcdefghijklmnopqrstuvwxyz'                         00069800
069900          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                         00069900
070000         PERFORM 220-CHECK-EXCHANGE-VALID THRU 220-EXIT           00070000
070100         IF NOT WS-EXCH-IS-VALID                                  00070100
070200             STRING WS-ERRTXT-BAD-EXCH DELIMITED BY SIZE          00070200
070300                    ': '               DELIMITED BY SIZE          00070300
070400                    PRT-EXCHANGE (PRT-IDX) DELIMITED BY SPACE     00070400
070500                    INTO WS-APPEND-TEXT                           00070500
070600             PERFORM 215-APPEND-ERROR-TEXT THRU 215-EXIT          00070600
070700         END-IF                                                   00070700
070800     END-IF.                                                      00070800
070900*                                                                 00070900
071000*    RULE 3 - PRODUCT TYPE.                                       00071000
071100     IF PRT-PRODUCT-TYPE (PRT-IDX) = SPACES                       00071100
071200         MOVE WS-ERRTXT-MISSING-PRODTYPE TO WS-APPEND-TEXT        00071200
071300         PERFORM 215-APPEND-ERROR-TEXT THRU 215-EXIT              00071300
071400     ELSE                                                         00071400
071500         INSPECT PRT-PRODUCT-TYPE (PRT-IDX) CONVERTING            00071500
071600             'abcdefghijklmnopqrstuvwxyz'                         00071600
071700          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                         00071700
071800         PERFORM 230-CHECK-PRODTYPE-VALID THRU 230-EXIT           00071800
071900         IF NOT WS-PRODTYPE-IS-VALID                              00071900
072000             STRING WS-ERRTXT-BAD-PRODTYPE DELIMITED BY SIZE      00072000
072100                    ': '                   DELIMITED BY SIZE      00072100
072200                    PRT-PRODUCT-TYPE (PRT-IDX)                    00072200
072300                                       DELIMITED BY SPACE         00072300
072400                    INTO WS-APPEND-TEXT                           00072400
072500             PERFORM 215-APPEND-ERROR-TEXT THRU 215-EXIT          00072500
072600         END-IF                                                   00072600
072700     END-IF.                                                      00072700
072800*                                                                 00072800
072900*    RULE 4 - INSTRUMENT GUID (PRIMARY KEY).                      00072900
073000     IF PRT-GUID (PRT-IDX) = SPACES                               00073000
073100         MOVE WS-ERRTXT-MISSING-GUID TO WS-APPEND-TEXT            00073100
073200         PERFORM 215-APPEND-ERROR-TEXT THRU 215-EXIT              00073200
073300     END-IF.                                                      00073300
073400*                                                                 00073400
073500*    RULE 5 - TRADE DATE.                                         00073500
073600     IF PRT-TRADE-DATE-MISSING (PRT-IDX)                          00073600
073700         MOVE WS-ERRTXT-MISSING-DATE TO WS-APPEND-TEXT            00073700
073800         PERFORM 215-APPEND-ERROR-TEXT THRU 215-EXIT              00073800
073900     END-IF.                                                      00073900
074000 210-EXIT.                                                        00074000
074100     EXIT.                                                        00074100
074200*                                                                 00074200
074300* APPENDS WS-APPEND-TEXT ONTO PRT-VALIDATION-ERROR FOR THE        00074300
074400* CURRENT PRT-IDX, SEPARATING MULTIPLE MESSAGES WITH "; ", AND    00074400
074500* MARKS THE RECORD INVALID.  USED BY EVERY RULE ABOVE.            00074500
074600 215-APPEND-ERROR-TEXT.                                           00074600
074700     SET PRT-RECORD-IS-INVALID (PRT-IDX) TO TRUE.                 00074700
074800     IF PRT-VALIDATION-ERROR (PRT-IDX) = SPACES                   00074800
074900         MOVE WS-APPEND-TEXT TO PRT-VALIDATION-ERROR (PRT-IDX)    00074900
075000     ELSE                                                         00075000
075100         PERFORM 216-FIND-ERROR-TEXT-LEN THRU 216-EXIT            00075100
075200         STRING PRT-VALIDATION-ERROR (PRT-IDX) (1:WS-ERR-LEN)     00075200
075300                       DELIMITED BY SIZE                          00075300
075400                '; '  DELIMITED BY SIZE                           00075400
075500                WS-APPEND-TEXT DELIMITED BY SPACE                 00075500
075600                INTO PRT-VALIDATION-ERROR (PRT-IDX)               00075600
075700     END-IF.                                                      00075700
075800 215-EXIT.                                                        00075800
075900     EXIT.                                                        00075900
076000*                                                                 00076000
076100 216-FIND-ERROR-TEXT-LEN.                                         00076100
076200     MOVE 200 TO WS-ERR-LEN.                                      00076200
076300     PERFORM 217-BACK-UP-ERR-LEN THRU 217-EXIT                    00076300
076400         UNTIL WS-ERR-LEN = 0                                     00076400
076500            OR PRT-VALIDATION-ERROR (PRT-IDX) (WS-ERR-LEN:1)      00076500
076600                                     NOT = SPACE.                 00076600
076700 216-EXIT.                                                        00076700
076800     EXIT.                                                        00076800
076900*                                                                 00076900
077000 217-BACK-UP-ERR-LEN.                                             00077000
077100     SUBTRACT 1 FROM WS-ERR-LEN.                                  00077100
077200 217-EXIT.                                                        00077200
077300     EXIT.                                                        00077300
077400*                                                                 00077400
077500 220-CHECK-EXCHANGE-VALID.                                        00077500
077600     MOVE 'N' TO WS-EXCH-FOUND-SW.                                00077600
077700     PERFORM 221-TEST-ONE-EXCHANGE THRU 221-EXIT                  00077700
077800         VARYING WS-SUB-2 FROM 1 BY 1                             00077800
077900         UNTIL WS-SUB-2 > 4 OR WS-EXCH-IS-VALID.                  00077900
078000 220-EXIT.                                                        00078000
078100     EXIT.                                                        00078100
078200*                                                                 00078200
078300 221-TEST-ONE-EXCHANGE.                                           00078300
078400     IF PRT-EXCHANGE (PRT-IDX) = WS-VALID-EXCHANGE (WS-SUB-2)     00078400
078500         SET WS-EXCH-IS-VALID TO TRUE                             00078500
078600     END-IF.                                                      00078600
078700 221-EXIT.                                                        00078700
078800     EXIT.                                                        00078800
078900*                                                                 00078900
079000 230-CHECK-PRODTYPE-VALID.                                        00079000
079100     MOVE 'N' TO WS-PRODTYPE-FOUND-SW.                            00079100
079200     PERFORM 231-TEST-ONE-PRODTYPE THRU 231-EXIT                  00079200
079300         VARYING WS-SUB-2 FROM 1 BY 1                             00079300
079400         UNTIL WS-SUB-2 > 2 OR WS-PRODTYPE-IS-VALID.              00079400
079500 230-EXIT.                                                        00079500
079600     EXIT.                                                        00079600
079700*                                                                 00079700
079800 231-TEST-ONE-PRODTYPE.                                           00079800
079900     IF PRT-PRODUCT-TYPE (PRT-IDX) = WS-VALID-PRODTYPE (WS-SUB-2) 00079900
080000         SET WS-PRODTYPE-IS-VALID TO TRUE                         00080000
080100     END-IF.                                                      00080100
080200 231-EXIT.                                                        00080200
080300     EXIT.                                                        00080300
080400*                                                                 00080400
080500****************************************************************  00080500
080600*    300 SERIES - DUPLICATE INSTRUMENT_GUID DETECTION.  THE       00080600
080700*    FIRST OCCURRENCE OF A GIVEN GUID IS LEFT ALONE; ANY LATER    00080700
080800*    OCCURRENCE OF THE SAME GUID IS FLAGGED INVALID.  A BLANK     00080800
080900*    GUID IS NEVER TREATED AS A DUPLICATE OF ANOTHER BLANK ONE -  00080900
081000*    IT ALREADY FAILS RULE 4 ABOVE ON ITS OWN.                    00081000
081100****************************************************************  00081100
081200 300-DETECT-DUPLICATE-GUIDS.                                      00081200
081300     IF WS-REC-COUNT < 2                                          00081300
081400         GO TO 300-EXIT                                           00081400
081500     END-IF.                                                      00081500
081600     PERFORM 310-CHECK-ONE-DUPLICATE THRU 310-EXIT                00081600
081700         VARYING WS-SUB-1 FROM 2 BY 1                             00081700
081800             UNTIL WS-SUB-1 > WS-REC-COUNT.                       00081800
081900 300-EXIT.                                                        00081900
082000     EXIT.                                                        00082000
082100*                                                                 00082100
082200 310-CHECK-ONE-DUPLICATE.                                         00082200
082300     SET PRT-IDX TO WS-SUB-1.                                     00082300
082400     IF PRT-GUID (PRT-IDX) = SPACES                               00082400
082500         GO TO 310-EXIT                                           00082500
082600     END-IF.                                                      00082600
082700     MOVE 'N' TO WS-DUP-FOUND-SW.                                 00082700
082800     PERFORM 320-COMPARE-EARLIER-GUID THRU 320-EXIT               00082800
082900         VARYING WS-SUB-2 FROM 1 BY 1                             00082900
083000             UNTIL WS-SUB-2 >= WS-SUB-1 OR WS-DUP-WAS-FOUND.      00083000
083100     IF WS-DUP-WAS-FOUND                                          00083100
083200         MOVE WS-ERRTXT-DUPLICATE-GUID TO WS-APPEND-TEXT          00083200
083300         PERFORM 215-APPEND-ERROR-TEXT THRU 215-EXIT              00083300
083400     END-IF.                                                      00083400
083500 310-EXIT.                                                        00083500
083600     EXIT.                                                        00083600
083700*                                                                 00083700
083800 320-COMPARE-EARLIER-GUID.                                        00083800
083900     SET PRT-IDX2 TO WS-SUB-2.                                    00083900
084000     IF PRT-GUID (PRT-IDX) = PRT-GUID (PRT-IDX2)                  00084000
084100         SET WS-DUP-WAS-FOUND TO TRUE                             00084100
084200     END-IF.                                                      00084200
084300 320-EXIT.                                                        00084300
084400     EXIT.                                                        00084400
084500*                                                                 00084500
084600****************************************************************  00084600
084700*    400 SERIES - AGGREGATE TOTALS AND ERROR-CATEGORY COUNTS.     00084700
084800*    A CATEGORY COUNTER IS INCREMENTED WHEN ITS MESSAGE TEXT      00084800
084900*    APPEARS ANYWHERE IN THE RECORD'S VALIDATION-ERROR STRING -   00084900
085000*    ONE BAD RECORD CAN COUNT AGAINST SEVERAL CATEGORIES.         00085000
085100****************************************************************  00085100
085200 400-AGGREGATE-TOTALS.                                            00085200
085300     MOVE WS-REC-COUNT TO WS-RPT-TOTAL-RECORDS.                   00085300
085400     IF WS-REC-COUNT = 0                                          00085400
085500         GO TO 400-EXIT                                           00085500
085600     END-IF.                                                      00085600
085700     PERFORM 410-COUNT-ERROR-CATEGORIES THRU 410-EXIT             00085700
085800         VARYING WS-SUB-1 FROM 1 BY 1                             00085800
085900             UNTIL WS-SUB-1 > WS-REC-COUNT.                       00085900
086000     PERFORM 430-COMPUTE-MISSING-TOTAL THRU 430-EXIT.             00086000
086100 400-EXIT.                                                        00086100
086200     EXIT.                                                        00086200
086300*                                                                 00086300
086400 410-COUNT-ERROR-CATEGORIES.                                      00086400
086500     SET PRT-IDX TO WS-SUB-1.                                     00086500
086600     IF PRT-RECORD-IS-VALID (PRT-IDX)                             00086600
086700         ADD 1 TO WS-RPT-VALID-RECORDS                            00086700
086800         GO TO 410-EXIT                                           00086800
086900     END-IF.                                                      00086900
087000     ADD 1 TO WS-RPT-INVALID-RECORDS.                             00087000
087100*                                                                 00087100
087200     MOVE 0 TO WS-TALLY-CTR.                                      00087200
087300     INSPECT PRT-VALIDATION-ERROR (PRT-IDX) TALLYING WS-TALLY-CTR 00087300
087400         FOR ALL 'Missing price value'.                           00087400
087500     IF WS-TALLY-CTR > 0                                          00087500
087600         ADD 1 TO WS-RPT-MISSING-PRICE                            00087600
087700     END-IF.                                                      00087700
087800*                                                                 00087800
087900     MOVE 0 TO WS-TALLY-CTR.                                      00087900
088000     INSPECT PRT-VALIDATION-ERROR (PRT-IDX) TALLYING WS-TALLY-CTR 00088000
088100         FOR ALL 'Invalid price format:'.                         00088100
088200     IF WS-TALLY-CTR > 0                                          00088200
088300         ADD 1 TO WS-RPT-INVALID-PRICE-FMT                        00088300
088400     END-IF.                                                      00088400
088500*                                                                 00088500
088600     MOVE 0 TO WS-TALLY-CTR.                                      00088600
088700     INSPECT PRT-VALIDATION-ERROR (PRT-IDX) TALLYING WS-TALLY-CTR 00088700
088800         FOR ALL 'Negative price'.                                00088800
088900     IF WS-TALLY-CTR > 0                                          00088900
089000         ADD 1 TO WS-RPT-NEGATIVE-PRICE                           00089000
089100     END-IF.                                                      00089100
089200*                                                                 00089200
089300     MOVE 0 TO WS-TALLY-CTR.                                      00089300
089400     INSPECT PRT-VALIDATION-ERROR (PRT-IDX) TALLYING WS-TALLY-CTR 00089400
089500         FOR ALL 'Zero price'.                                    00089500
089600     IF WS-TALLY-CTR > 0                                          00089600
089700         ADD 1 TO WS-RPT-ZERO-PRICE                               00089700
089800     END-IF.                                                      00089800
089900*                                                                 00089900
090000     MOVE 0 TO WS-TALLY-CTR.                                      00090000
090100     INSPECT PRT-VALIDATION-ERROR (PRT-IDX) TALLYING WS-TALLY-CTR 00090100
090200         FOR ALL 'Missing exchange'.                              00090200
090300     IF WS-TALLY-CTR > 0                                          00090300
090400         ADD 1 TO WS-RPT-MISSING-EXCHANGE                         00090400
090500     END-IF.                                                      00090500
090600*                                                                 00090600
090700     MOVE 0 TO WS-TALLY-CTR.                                      00090700
090800     INSPECT PRT-VALIDATION-ERROR (PRT-IDX) TALLYING WS-TALLY-CTR 00090800
090900         FOR ALL 'Invalid exchange'.                              00090900
091000     IF WS-TALLY-CTR > 0                                          00091000
091100         ADD 1 TO WS-RPT-INVALID-EXCHANGE                         00091100
091200     END-IF.                                                      00091200
091300*                                                                 00091300
091400     MOVE 0 TO WS-TALLY-CTR.                                      00091400
091500     INSPECT PRT-VALIDATION-ERROR (PRT-IDX) TALLYING WS-TALLY-CTR 00091500
091600         FOR ALL 'Missing product type'.                          00091600
091700     IF WS-TALLY-CTR > 0                                          00091700
091800         ADD 1 TO WS-RPT-MISSING-PRODTYPE                         00091800
091900     END-IF.                                                      00091900
092000*                                                                 00092000
092100     MOVE 0 TO WS-TALLY-CTR.                                      00092100
092200     INSPECT PRT-VALIDATION-ERROR (PRT-IDX) TALLYING WS-TALLY-CTR 00092200
092300         FOR ALL 'Invalid product type'.                          00092300
092400     IF WS-TALLY-CTR > 0                                          00092400
092500         ADD 1 TO WS-RPT-INVALID-PRODTYPE                         00092500
092600     END-IF.                                                      00092600
092700*                                                                 00092700
092800     MOVE 0 TO WS-TALLY-CTR.                                      00092800
092900     INSPECT PRT-VALIDATION-ERROR (PRT-IDX) TALLYING WS-TALLY-CTR 00092900
093000         FOR ALL 'Missing instrument GUID'.                       00093000
093100     IF WS-TALLY-CTR > 0                                          00093100
093200         ADD 1 TO WS-RPT-MISSING-GUID                             00093200
093300     END-IF.                                                      00093300
093400*                                                                 00093400
093500     MOVE 0 TO WS-TALLY-CTR.                                      00093500
093600     INSPECT PRT-VALIDATION-ERROR (PRT-IDX) TALLYING WS-TALLY-CTR 00093600
093700         FOR ALL 'Missing trade date'.                            00093700
093800     IF WS-TALLY-CTR > 0                                          00093800
093900         ADD 1 TO WS-RPT-MISSING-TRADE-DATE                       00093900
094000     END-IF.                                                      00094000
094100*                                                                 00094100
094200     MOVE 0 TO WS-TALLY-CTR.                                      00094200
094300     INSPECT PRT-VALIDATION-ERROR (PRT-IDX) TALLYING WS-TALLY-CTR 00094300
094400         FOR ALL 'Duplicate GUID'.                                00094400
094500     IF WS-TALLY-CTR > 0                                          00094500
094600         ADD 1 TO WS-RPT-DUPLICATE-RECORDS                        00094600
094700     END-IF.                                                      00094700
094800 410-EXIT.                                                        00094800
094900     EXIT.                                                        00094900
095000*                                                                 00095000
095100 430-COMPUTE-MISSING-TOTAL.                                       00095100
095200     COMPUTE WS-RPT-MISSING-VALUES =                              00095200
095300             WS-RPT-MISSING-PRICE     + WS-RPT-MISSING-GUID +     00095300
095400             WS-RPT-MISSING-TRADE-DATE + WS-RPT-MISSING-EXCHANGE +00095400
095500             WS-RPT-MISSING-PRODTYPE.                             00095500
095600 430-EXIT.                                                        00095600
095700     EXIT.                                                        00095700
095800*                                                                 00095800
095900****************************************************************  00095900
096000*    500 SERIES - DISPLAY ORDER FOR THE ALL-RECORDS SECTION OF    00096000
096100*    THE REPORT.  A RECORD WITH A BLANK GUID STAYS AT ITS INPUT   00096100
096200*    POSITION; EVERY OTHER RECORD IS RE-SEATED INTO THE REMAINING 00096200
096300*    POSITIONS IN ASCENDING GUID ORDER, WHOLLY NUMERIC GUIDS      00096300
096400*    SORTING BY MAGNITUDE AHEAD OF ANY ALPHA GUID.                00096400
096500****************************************************************  00096500
096600 500-BUILD-DISPLAY-ORDER.                                         00096600
096700     MOVE 0 TO WS-CAND-COUNT.                                     00096700
096800     IF WS-REC-COUNT = 0                                          00096800
096900         GO TO 500-EXIT                                           00096900
097000     END-IF.                                                      00097000
097100     PERFORM 505-CLASSIFY-ONE-ENTRY THRU 505-EXIT                 00097100
097200         VARYING WS-SUB-1 FROM 1 BY 1                             00097200
097300             UNTIL WS-SUB-1 > WS-REC-COUNT.                       00097300
097400     PERFORM 510-SORT-GUID-ENTRIES THRU 510-EXIT.                 00097400
097500     PERFORM 530-SCATTER-SORTED-ENTRY THRU 530-EXIT               00097500
097600         VARYING WS-SUB-1 FROM 1 BY 1                             00097600
097700             UNTIL WS-SUB-1 > WS-CAND-COUNT.                      00097700
097800 500-EXIT.                                                        00097800
097900     EXIT.                                                        00097900
098000*                                                                 00098000
098100 505-CLASSIFY-ONE-ENTRY.                                          00098100
098200     SET PRT-IDX TO WS-SUB-1.                                     00098200
098300     IF PRT-GUID (PRT-IDX) = SPACES                               00098300
098400         MOVE WS-SUB-1 TO WS-DISPLAY-SUB (WS-SUB-1)               00098400
098500     ELSE                                                         00098500
098600         ADD 1 TO WS-CAND-COUNT                                   00098600
098700         MOVE WS-SUB-1 TO WS-NONBLANK-POS-TABLE (WS-CAND-COUNT)   00098700
098800         MOVE WS-SUB-1 TO WS-SORTED-CAND-TABLE (WS-CAND-COUNT)    00098800
098900         PERFORM 520-CLASSIFY-GUID-KEY THRU 520-EXIT              00098900
099000     END-IF.                                                      00099000
099100 505-EXIT.                                                        00099100
099200     EXIT.                                                        00099200
099300*                                                                 00099300
099400* BUILDS THE SORTKEY FIELDS ON PRC-ENTRY (PRT-IDX) - NUMERIC      00099400
099500* GUIDS GET SORTKEY-TYPE '0' AND THEIR MAGNITUDE, ALPHA GUIDS     00099500
099600* GET SORTKEY-TYPE '1' AND THE TEXT ITSELF.  NO NUMVAL FUNCTION   00099600
099700* IS AVAILABLE SO THE VALUE IS BUILT DIGIT BY DIGIT, THE SAME     00099700
099800* WAY THE PRICE TEXT IS EDITED IN 135 ABOVE.                      00099800
099900 520-CLASSIFY-GUID-KEY.                                           00099900
100000     MOVE 'Y' TO WS-GK-NUMERIC-SW.                                00100000
100100     MOVE 0   TO WS-GK-ACCUM.                                     00100100
100200     PERFORM 525-SCAN-GUID-CHAR THRU 525-EXIT                     00100200
100300         VARYING WS-GK-SUB FROM 1 BY 1 UNTIL WS-GK-SUB > 15.      00100300
100400     IF WS-GK-IS-NUMERIC                                          00100400
100500         MOVE '0'         TO PRT-SORTKEY-TYPE (PRT-IDX)           00100500
100600         MOVE WS-GK-ACCUM TO PRT-SORTKEY-NUM  (PRT-IDX)           00100600
100700     ELSE                                                         00100700
100800         MOVE '1' TO PRT-SORTKEY-TYPE (PRT-IDX)                   00100800
100900         MOVE PRT-GUID (PRT-IDX) TO PRT-SORTKEY-ALPHA (PRT-IDX)   00100900
101000     END-IF.                                                      00101000
101100 520-EXIT.                                                        00101100
101200     EXIT.                                                        00101200
101300*                                                                 00101300
101400 525-SCAN-GUID-CHAR.                                              00101400
101500     MOVE PRT-GUID (PRT-IDX) (WS-GK-SUB:1) TO WS-GK-CHAR.         00101500
101600     IF WS-GK-CHAR NOT = SPACE                                    00101600
101700         IF WS-GK-CHAR IS NUMERIC                                 00101700
101800             MOVE WS-GK-CHAR TO WS-GK-DIGIT                       00101800
101900             COMPUTE WS-GK-ACCUM = WS-GK-ACCUM * 10 + WS-GK-DIGIT 00101900
102000         ELSE                                                     00102000
102100             MOVE 'N' TO WS-GK-NUMERIC-SW                         00102100
102200         END-IF                                                   00102200
102300     END-IF.                                                      00102300
102400 525-EXIT.                                                        00102400
102500     EXIT.                                                        00102500
102600*                                                                 00102600
102700* BUBBLE SORT OF WS-SORTED-CAND-TABLE (1:WS-CAND-COUNT) - SMALL   00102700
102800* ENOUGH FOR A DAILY FEED, NO NEED TO CALL THE SORT VERB FOR      00102800
102900* JUST THE NON-BLANK-GUID SUBSET OF THE TABLE.                    00102900
103000 510-SORT-GUID-ENTRIES.                                           00103000
103100     IF WS-CAND-COUNT < 2                                         00103100
103200         GO TO 510-EXIT                                           00103200
103300     END-IF.                                                      00103300
103400     MOVE 'Y' TO WS-SWAP-SW.                                      00103400
103500     PERFORM 511-BUBBLE-ONE-PASS THRU 511-EXIT                    00103500
103600         UNTIL WS-SWAP-SW = 'N'.                                  00103600
103700 510-EXIT.                                                        00103700
103800     EXIT.                                                        00103800
103900*                                                                 00103900
104000 511-BUBBLE-ONE-PASS.                                             00104000
104100     MOVE 'N' TO WS-SWAP-SW.                                      00104100
104200     PERFORM 512-COMPARE-ADJACENT THRU 512-EXIT                   00104200
104300         VARYING WS-SUB-1 FROM 1 BY 1                             00104300
104400             UNTIL WS-SUB-1 >= WS-CAND-COUNT.                     00104400
104500 511-EXIT.                                                        00104500
104600     EXIT.                                                        00104600
104700*                                                                 00104700
104800 512-COMPARE-ADJACENT.                                            00104800
104900     SET PRT-IDX  TO WS-SORTED-CAND-TABLE (WS-SUB-1).             00104900
105000     COMPUTE WS-SUB-2 = WS-SUB-1 + 1.                             00105000
105100     SET PRT-IDX2 TO WS-SORTED-CAND-TABLE (WS-SUB-2).             00105100
105200     MOVE 'N' TO WS-NEEDS-SWAP-SW.                                00105200
105300     IF PRT-SORTKEY-TYPE (PRT-IDX) > PRT-SORTKEY-TYPE (PRT-IDX2)  00105300
105400         MOVE 'Y' TO WS-NEEDS-SWAP-SW                             00105400
105500     ELSE                                                         00105500
105600         IF PRT-SORTKEY-TYPE (PRT-IDX) =                          00105600
105700            PRT-SORTKEY-TYPE (PRT-IDX2)                           00105700
105800             IF PRT-SORTKEY-TYPE (PRT-IDX) = '0'                  00105800
105900                 IF PRT-SORTKEY-NUM (PRT-IDX) >                   00105900
106000                    PRT-SORTKEY-NUM (PRT-IDX2)                    00106000
106100                     MOVE 'Y' TO WS-NEEDS-SWAP-SW                 00106100
106200                 END-IF                                           00106200
106300             ELSE                                                 00106300
106400                 IF PRT-SORTKEY-ALPHA (PRT-IDX) >                 00106400
106500                    PRT-SORTKEY-ALPHA (PRT-IDX2)                  00106500
106600                     MOVE 'Y' TO WS-NEEDS-SWAP-SW                 00106600
106700                 END-IF                                           00106700
106800             END-IF                                               00106800
106900         END-IF                                                   00106900
107000     END-IF.                                                      00107000
107100     IF WS-NEEDS-SWAP-SW = 'Y'                                    00107100
107200         MOVE WS-SORTED-CAND-TABLE (WS-SUB-1) TO WS-SWAP-HOLD     00107200
107300         MOVE WS-SORTED-CAND-TABLE (WS-SUB-2)                     00107300
107400                 TO WS-SORTED-CAND-TABLE (WS-SUB-1)               00107400
107500         MOVE WS-SWAP-HOLD TO WS-SORTED-CAND-TABLE (WS-SUB-2)     00107500
107600         MOVE 'Y' TO WS-SWAP-SW                                   00107600
107700     END-IF.                                                      00107700
107800 512-EXIT.                                                        00107800
107900     EXIT.                                                        00107900
108000*                                                                 00108000
108100* SEATS EACH SORTED CANDIDATE BACK INTO THE ORIGINAL NON-BLANK    00108100
108200* POSITION LIST, IN ORDER - THE K-TH SMALLEST GUID GOES INTO THE  00108200
108300* K-TH NON-BLANK POSITION.                                        00108300
108400 530-SCATTER-SORTED-ENTRY.                                        00108400
108500     MOVE WS-SORTED-CAND-TABLE (WS-SUB-1) TO WS-SUB-3.            00108500
108600     MOVE WS-SUB-3                                                00108600
108700             TO WS-DISPLAY-SUB (WS-NONBLANK-POS-TABLE (WS-SUB-1)).00108700
108800 530-EXIT.                                                        00108800
108900     EXIT.                                                        00108900
109000*                                                                 00109000
109100****************************************************************  00109100
109200*    700 SERIES - FILE OPEN/CLOSE.                                00109200
109300****************************************************************  00109300
109400 700-OPEN-FILES.                                                  00109400
109500     OPEN INPUT  PRICING-IN                                       00109500
109600          OUTPUT REPORT-OUT.                                      00109600
109700     IF WS-PRICEIN-STATUS NOT = '00'                              00109700
109800         DISPLAY 'ERROR OPENING PRICING FEED. RC: '               00109800
109900                 WS-PRICEIN-STATUS                                00109900
110000         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'          00110000
110100         MOVE 16 TO RETURN-CODE                                   00110100
110200         SET WS-FEED-EOF TO TRUE                                  00110200
110300     END-IF.                                                      00110300
110400     IF WS-PRICERPT-STATUS NOT = '00'                             00110400
110500         DISPLAY 'ERROR OPENING REPORT FILE. RC: '                00110500
110600                 WS-PRICERPT-STATUS                               00110600
110700         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'          00110700
110800         MOVE 16 TO RETURN-CODE                                   00110800
110900         SET WS-FEED-EOF TO TRUE                                  00110900
111000     END-IF.                                                      00111000
111100 700-EXIT.                                                        00111100
111200     EXIT.                                                        00111200
111300*                                                                 00111300
111400 790-CLOSE-FILES.                                                 00111400
111500     CLOSE PRICING-IN                                             00111500
111600           REPORT-OUT.                                            00111600
111700 790-EXIT.                                                        00111700
111800     EXIT.                                                        00111800
111900*                                                                 00111900
112000****************************************************************  00112000
112100*    800 SERIES - REPORT WRITER.  ONE PARAGRAPH PER SECTION,      00112100
112200*    PERFORMED IN THE ORDER THE REPORT LAYS THEM OUT.  SEE THE    00112200
112300*    09/23/92 AND 08/30/94 CHANGE-LOG ENTRIES FOR THE HISTORY OF  00112300
112400*    WHICH SECTIONS ARE CONDITIONAL ON THE COUNTERS BEING > 0.    00112400
112500****************************************************************  00112500
112600 800-WRITE-REPORT.                                                00112600
112700     PERFORM 810-WRITE-HEADER THRU 810-EXIT.                      00112700
112800     PERFORM 820-WRITE-SUMMARY THRU 820-EXIT.                     00112800
112900     PERFORM 830-WRITE-ERROR-BREAKDOWN THRU 830-EXIT.             00112900
113000     PERFORM 840-WRITE-INVALID-DETAILS THRU 840-EXIT.             00113000
113100     IF WS-RPT-DUPLICATE-RECORDS > 0                              00113100
113200         PERFORM 850-WRITE-DUPLICATE-DETAILS THRU 850-EXIT        00113200
113300     END-IF.                                                      00113300
113400     IF WS-RPT-MISSING-VALUES > 0                                 00113400
113500         PERFORM 860-WRITE-MISSING-DETAILS THRU 860-EXIT          00113500
113600     END-IF.                                                      00113600
113700     PERFORM 880-WRITE-ALL-RECORDS THRU 880-EXIT.                 00113700
113800     PERFORM 890-WRITE-FOOTER THRU 890-EXIT.                      00113800
113900 800-EXIT.                                                        00113900
114000     EXIT.                                                        00114000
114100*                                                                 00114100
114200 810-WRITE-HEADER.                                                00114200
114300     MOVE RPT-EQUALS-43-LINE TO REPORT-LINE.                      00114300
114400     WRITE REPORT-LINE.                                           00114400
114500     PERFORM 899-WRITE-BLANK-LINE THRU 899-EXIT.                  00114500
114600     MOVE RPT-TITLE-LINE TO REPORT-LINE.                          00114600
114700     WRITE REPORT-LINE.                                           00114700
114800     PERFORM 899-WRITE-BLANK-LINE THRU 899-EXIT.                  00114800
114900     MOVE RPT-EQUALS-43-LINE TO REPORT-LINE.                      00114900
115000     WRITE REPORT-LINE.                                           00115000
115100     PERFORM 899-WRITE-BLANK-LINE THRU 899-EXIT.                  00115100
115200 810-EXIT.                                                        00115200
115300     EXIT.                                                        00115300
115400*                                                                 00115400
115500* FIVE FIXED SUMMARY LINES - NOT LOOPED, THE SHOP HAS NEVER SEEN  00115500
115600* A REASON TO ADD A SIXTH.  EACH IS FOLLOWED BY A BLANK LINE.     00115600
115700 820-WRITE-SUMMARY.                                               00115700
115800     MOVE 'Total Records:' TO RPT-SUM-LABEL.                      00115800
115900     MOVE WS-RPT-TOTAL-RECORDS TO RPT-SUM-VALUE.                  00115900
116000     MOVE RPT-SUMMARY-LINE TO REPORT-LINE.                        00116000
116100     WRITE REPORT-LINE.                                           00116100
116200     PERFORM 899-WRITE-BLANK-LINE THRU 899-EXIT.                  00116200
116300     MOVE 'Valid Records:' TO RPT-SUM-LABEL.                      00116300
116400     MOVE WS-RPT-VALID-RECORDS TO RPT-SUM-VALUE.                  00116400
116500     MOVE RPT-SUMMARY-LINE TO REPORT-LINE.                        00116500
116600     WRITE REPORT-LINE.                                           00116600
116700     PERFORM 899-WRITE-BLANK-LINE THRU 899-EXIT.                  00116700
116800     MOVE 'Invalid Records:' TO RPT-SUM-LABEL.                    00116800
116900     MOVE WS-RPT-INVALID-RECORDS TO RPT-SUM-VALUE.                00116900
117000     MOVE RPT-SUMMARY-LINE TO REPORT-LINE.                        00117000
117100     WRITE REPORT-LINE.                                           00117100
117200     PERFORM 899-WRITE-BLANK-LINE THRU 899-EXIT.                  00117200
117300     MOVE 'Duplicate Records:' TO RPT-SUM-LABEL.                  00117300
117400     MOVE WS-RPT-DUPLICATE-RECORDS TO RPT-SUM-VALUE.              00117400
117500     MOVE RPT-SUMMARY-LINE TO REPORT-LINE.                        00117500
117600     WRITE REPORT-LINE.                                           00117600
117700     PERFORM 899-WRITE-BLANK-LINE THRU 899-EXIT.                  00117700
117800     MOVE 'Missing Values:' TO RPT-SUM-LABEL.                     00117800
117900     MOVE WS-RPT-MISSING-VALUES TO RPT-SUM-VALUE.                 00117900
118000     MOVE RPT-SUMMARY-LINE TO REPORT-LINE.                        00118000
118100     WRITE REPORT-LINE.                                           00118100
118200     PERFORM 899-WRITE-BLANK-LINE THRU 899-EXIT.                  00118200
118300 820-EXIT.                                                        00118300
118400     EXIT.                                                        00118400
118500*                                                                 00118500
118600* NINE ERROR-CATEGORY LINES IN THE FIXED ORDER THE DESK WANTS     00118600
118700* THEM READ - ONLY NON-ZERO COUNTERS PRINT (SEE 09/23/92 ENTRY).  00118700
118800 830-WRITE-ERROR-BREAKDOWN.                                       00118800
118900     MOVE RPT-ERR-BREAKDOWN-TITLE TO REPORT-LINE.                 00118900
119000     WRITE REPORT-LINE.                                           00119000
119100     PERFORM 899-WRITE-BLANK-LINE THRU 899-EXIT.                  00119100
119200     MOVE RPT-DASH-27-LINE TO REPORT-LINE.                        00119200
119300     WRITE REPORT-LINE.                                           00119300
119400     PERFORM 899-WRITE-BLANK-LINE THRU 899-EXIT.                  00119400
119500     IF WS-RPT-MISSING-PRICE > 0                                  00119500
119600         MOVE 'Missing Price:' TO RPT-CNT-LABEL                   00119600
119700         MOVE WS-RPT-MISSING-PRICE TO RPT-CNT-VALUE               00119700
119800         MOVE RPT-COUNT-LINE TO REPORT-LINE                       00119800
119900         WRITE REPORT-LINE                                        00119900
120000     END-IF.                                                      00120000
120100     IF WS-RPT-INVALID-PRICE-FMT > 0                              00120100
120200         MOVE 'Invalid Price Format:' TO RPT-CNT-LABEL            00120200
120300         MOVE WS-RPT-INVALID-PRICE-FMT TO RPT-CNT-VALUE           00120300
120400         MOVE RPT-COUNT-LINE TO REPORT-LINE                       00120400
120500         WRITE REPORT-LINE                                        00120500
120600     END-IF.                                                      00120600
120700     IF WS-RPT-MISSING-GUID > 0                                   00120700
120800         MOVE 'Missing instrument_guid:' TO RPT-CNT-LABEL         00120800
120900         MOVE WS-RPT-MISSING-GUID TO RPT-CNT-VALUE                00120900
121000         MOVE RPT-COUNT-LINE TO REPORT-LINE                       00121000
121100         WRITE REPORT-LINE                                        00121100
121200     END-IF.                                                      00121200
121300     IF WS-RPT-MISSING-TRADE-DATE > 0                             00121300
121400         MOVE 'Missing trade_date:' TO RPT-CNT-LABEL              00121400
121500         MOVE WS-RPT-MISSING-TRADE-DATE TO RPT-CNT-VALUE          00121500
121600         MOVE RPT-COUNT-LINE TO REPORT-LINE                       00121600
121700         WRITE REPORT-LINE                                        00121700
121800     END-IF.                                                      00121800
121900     IF WS-RPT-MISSING-EXCHANGE > 0                               00121900
122000         MOVE 'Missing exchange:' TO RPT-CNT-LABEL                00122000
122100         MOVE WS-RPT-MISSING-EXCHANGE TO RPT-CNT-VALUE            00122100
122200         MOVE RPT-COUNT-LINE TO REPORT-LINE                       00122200
122300         WRITE REPORT-LINE                                        00122300
122400     END-IF.                                                      00122400
122500     IF WS-RPT-MISSING-PRODTYPE > 0                               00122500
122600         MOVE 'Missing product_type:' TO RPT-CNT-LABEL            00122600
122700         MOVE WS-RPT-MISSING-PRODTYPE TO RPT-CNT-VALUE            00122700
122800         MOVE RPT-COUNT-LINE TO REPORT-LINE                       00122800
122900         WRITE REPORT-LINE                                        00122900
123000     END-IF.                                                      00123000
123100     IF WS-RPT-INVALID-EXCHANGE > 0                               00123100
123200         MOVE 'Invalid exchange:' TO RPT-CNT-LABEL                00123200
123300         MOVE WS-RPT-INVALID-EXCHANGE TO RPT-CNT-VALUE            00123300
123400         MOVE RPT-COUNT-LINE TO REPORT-LINE                       00123400
123500         WRITE REPORT-LINE                                        00123500
123600     END-IF.                                                      00123600
123700     IF WS-RPT-INVALID-PRODTYPE > 0                               00123700
123800         MOVE 'Invalid product_type:' TO RPT-CNT-LABEL            00123800
123900         MOVE WS-RPT-INVALID-PRODTYPE TO RPT-CNT-VALUE            00123900
124000         MOVE RPT-COUNT-LINE TO REPORT-LINE                       00124000
124100         WRITE REPORT-LINE                                        00124100
124200     END-IF.                                                      00124200
124300     IF WS-RPT-DUPLICATE-RECORDS > 0                              00124300
124400         MOVE 'Duplicate Records:' TO RPT-CNT-LABEL               00124400
124500         MOVE WS-RPT-DUPLICATE-RECORDS TO RPT-CNT-VALUE           00124500
124600         MOVE RPT-COUNT-LINE TO REPORT-LINE                       00124600
124700         WRITE REPORT-LINE                                        00124700
124800     END-IF.                                                      00124800
124900     PERFORM 899-WRITE-BLANK-LINE THRU 899-EXIT.                  00124900
125000     MOVE RPT-DASH-27-LINE TO REPORT-LINE.                        00125000
125100     WRITE REPORT-LINE.                                           00125100
125200 830-EXIT.                                                        00125200
125300     EXIT.                                                        00125300
125400*                                                                 00125400
125500* FORMATS A PRICE FOR DISPLAY - MISSING PRICE SHOWS BLANK, A      00125500
125600* PRICE THAT WOULD NOT PARSE SHOWS ITS ORIGINAL FEED TEXT, AND    00125600
125700* A GOOD PRICE SHOWS TWO DECIMALS WITH SIGN.  OPERATES ON         00125700
125800* PRC-ENTRY (WS-SUB-1) AND LEAVES ITS ANSWER IN WS-PE-SOURCE.     00125800
125900 845-FORMAT-PRICE-FOR-DISPLAY.                                    00125900
126000     IF PRT-PRICE-IS-MISSING (WS-SUB-1)                           00126000
126100         MOVE SPACES TO WS-PE-SOURCE                              00126100
126200     ELSE                                                         00126200
126300         IF PRT-PRICE-FORMAT-IS-BAD (WS-SUB-1)                    00126300
126400             MOVE PRT-ORIGINAL-PRICE (WS-SUB-1) TO WS-PE-SOURCE   00126400
126500         ELSE                                                     00126500
126600             MOVE PRT-PRICE-VALUE (WS-SUB-1) TO WS-PE-EDITED      00126600
126700         END-IF                                                   00126700
126800     END-IF.                                                      00126800
126900 845-EXIT.                                                        00126900
127000     EXIT.                                                        00127000
127100*                                                                 00127100
127200* FORMATS A TRADE DATE FOR DISPLAY - BLANK WHEN THE DATE DID      00127200
127300* NOT PASS THE Y-M-D EDIT, THE FEED TEXT OTHERWISE.  OPERATES     00127300
127400* ON PRC-ENTRY (WS-SUB-1), ANSWER IN WS-DATE-DISPLAY.             00127400
127500 847-FORMAT-DATE-FOR-DISPLAY.                                     00127500
127600     IF PRT-TRADE-DATE-OK (WS-SUB-1)                              00127600
127700         MOVE PRT-TRADE-DATE-TEXT (WS-SUB-1) TO WS-DATE-DISPLAY   00127700
127800     ELSE                                                         00127800
127900         MOVE SPACES TO WS-DATE-DISPLAY                           00127900
128000     END-IF.                                                      00128000
128100 847-EXIT.                                                        00128100
128200     EXIT.                                                        00128200
128300*                                                                 00128300
128400 840-WRITE-INVALID-DETAILS.                                       00128400
128500     MOVE 'INVALID RECORDS DETAILS' TO RPT-SECT-TITLE-TEXT.       00128500
128600     MOVE RPT-SECTION-TITLE TO REPORT-LINE.                       00128600
128700     WRITE REPORT-LINE.                                           00128700
128800     MOVE RPT-DASH-80-LINE TO REPORT-LINE.                        00128800
128900     WRITE REPORT-LINE.                                           00128900
129000     PERFORM 841-WRITE-ONE-INVALID-BLOCK THRU 841-EXIT            00129000
129100             VARYING WS-SUB-1 FROM 1 BY 1                         00129100
129200             UNTIL WS-SUB-1 > WS-REC-COUNT.                       00129200
129300 840-EXIT.                                                        00129300
129400     EXIT.                                                        00129400
129500*                                                                 00129500
129600 841-WRITE-ONE-INVALID-BLOCK.                                     00129600
129700     IF PRT-RECORD-IS-VALID (WS-SUB-1)                            00129700
129800         GO TO 841-EXIT                                           00129800
129900     END-IF.                                                      00129900
130000     PERFORM 842-WRITE-DETAIL-BLOCK THRU 842-EXIT.                00130000
130100 841-EXIT.                                                        00130100
130200     EXIT.                                                        00130200
130300*                                                                 00130300
130400* SIX-LINE "LABEL: VALUE" BLOCK USED BY BOTH THE INVALID-RECORDS  00130400
130500* AND DUPLICATE-RECORDS SECTIONS - OPERATES ON PRC-ENTRY          00130500
130600* (WS-SUB-1).  SEE THE 05/14/99 CHANGE-LOG ENTRY.                 00130600
130700 842-WRITE-DETAIL-BLOCK.                                          00130700
130800     MOVE 'Instrument GUID:' TO RPT-DTL-LABEL.                    00130800
130900     MOVE PRT-GUID (WS-SUB-1) TO RPT-DTL-VALUE.                   00130900
131000     MOVE RPT-DETAIL-LABEL-LINE TO REPORT-LINE.                   00131000
131100     WRITE REPORT-LINE.                                           00131100
131200     PERFORM 847-FORMAT-DATE-FOR-DISPLAY THRU 847-EXIT.           00131200
131300     MOVE '  Trade Date:' TO RPT-DTL-LABEL.                       00131300
131400     MOVE WS-DATE-DISPLAY TO RPT-DTL-VALUE.                       00131400
131500     MOVE RPT-DETAIL-LABEL-LINE TO REPORT-LINE.                   00131500
131600     WRITE REPORT-LINE.                                           00131600
131700     PERFORM 845-FORMAT-PRICE-FOR-DISPLAY THRU 845-EXIT.          00131700
131800     MOVE '  Price:' TO RPT-DTL-LABEL.                            00131800
131900     MOVE WS-PE-SOURCE TO RPT-DTL-VALUE.                          00131900
132000     MOVE RPT-DETAIL-LABEL-LINE TO REPORT-LINE.                   00132000
132100     WRITE REPORT-LINE.                                           00132100
132200     MOVE '  Exchange:' TO RPT-DTL-LABEL.                         00132200
132300     MOVE PRT-EXCHANGE (WS-SUB-1) TO RPT-DTL-VALUE.               00132300
132400     MOVE RPT-DETAIL-LABEL-LINE TO REPORT-LINE.                   00132400
132500     WRITE REPORT-LINE.                                           00132500
132600     MOVE '  Product Type:' TO RPT-DTL-LABEL.                     00132600
132700     MOVE PRT-PRODUCT-TYPE (WS-SUB-1) TO RPT-DTL-VALUE.           00132700
132800     MOVE RPT-DETAIL-LABEL-LINE TO REPORT-LINE.                   00132800
132900     WRITE REPORT-LINE.                                           00132900
133000     MOVE '  Error:' TO RPT-DTL-LABEL.                            00133000
133100     MOVE PRT-VALIDATION-ERROR (WS-SUB-1) TO RPT-DTL-VALUE.       00133100
133200     MOVE RPT-DETAIL-LABEL-LINE TO REPORT-LINE.                   00133200
133300     WRITE REPORT-LINE.                                           00133300
133400     PERFORM 899-WRITE-BLANK-LINE THRU 899-EXIT.                  00133400
133500 842-EXIT.                                                        00133500
133600     EXIT.                                                        00133600
133700*                                                                 00133700
133800 850-WRITE-DUPLICATE-DETAILS.                                     00133800
133900     MOVE 'DUPLICATE RECORDS DETAILS' TO RPT-SECT-TITLE-TEXT.     00133900
134000     MOVE RPT-SECTION-TITLE TO REPORT-LINE.                       00134000
134100     WRITE REPORT-LINE.                                           00134100
134200     MOVE RPT-DASH-80-LINE TO REPORT-LINE.                        00134200
134300     WRITE REPORT-LINE.                                           00134300
134400     PERFORM 851-WRITE-ONE-DUPLICATE-BLOCK THRU 851-EXIT          00134400
134500             VARYING WS-SUB-1 FROM 1 BY 1                         00134500
134600             UNTIL WS-SUB-1 > WS-REC-COUNT.                       00134600
134700 850-EXIT.                                                        00134700
134800     EXIT.                                                        00134800
134900*                                                                 00134900
135000 851-WRITE-ONE-DUPLICATE-BLOCK.                                   00135000
135100     MOVE 0 TO WS-TALLY-CTR.                                      00135100
135200     INSPECT PRT-VALIDATION-ERROR (WS-SUB-1)                      00135200
135300             TALLYING WS-TALLY-CTR FOR ALL 'Duplicate'.           00135300
135400     IF WS-TALLY-CTR = 0                                          00135400
135500         GO TO 851-EXIT                                           00135500
135600     END-IF.                                                      00135600
135700     PERFORM 842-WRITE-DETAIL-BLOCK THRU 842-EXIT.                00135700
135800 851-EXIT.                                                        00135800
135900     EXIT.                                                        00135900
136000*                                                                 00136000
136100* MISSING-VALUES DETAILS - ONE HEADING/LOOP PAIR PER MISSING-*    00136100
136200* CATEGORY, EACH SHOWING THE OTHER FOUR FIELDS ON THE RECORD.     00136200
136300* ONLY WRITTEN WHEN THE OVERALL MISSING-VALUES COUNT IS > 0 -     00136300
136400* SEE THE CALLER IN 800-WRITE-REPORT.                             00136400
136500 860-WRITE-MISSING-DETAILS.                                       00136500
136600     MOVE 'MISSING VALUES DETAILS' TO RPT-SECT-TITLE-TEXT.        00136600
136700     MOVE RPT-SECTION-TITLE TO REPORT-LINE.                       00136700
136800     WRITE REPORT-LINE.                                           00136800
136900     MOVE RPT-DASH-80-LINE TO REPORT-LINE.                        00136900
137000     WRITE REPORT-LINE.                                           00137000
137100     IF WS-RPT-MISSING-PRICE > 0                                  00137100
137200         PERFORM 861-WRITE-MISSING-PRICE-RECS THRU 861-EXIT       00137200
137300     END-IF.                                                      00137300
137400     IF WS-RPT-MISSING-GUID > 0                                   00137400
137500         PERFORM 863-WRITE-MISSING-GUID-RECS THRU 863-EXIT        00137500
137600     END-IF.                                                      00137600
137700     IF WS-RPT-MISSING-TRADE-DATE > 0                             00137700
137800         PERFORM 865-WRITE-MISSING-DATE-RECS THRU 865-EXIT        00137800
137900     END-IF.                                                      00137900
138000     IF WS-RPT-MISSING-EXCHANGE > 0                               00138000
138100         PERFORM 867-WRITE-MISSING-EXCH-RECS THRU 867-EXIT        00138100
138200     END-IF.                                                      00138200
138300     IF WS-RPT-MISSING-PRODTYPE > 0                               00138300
138400         PERFORM 869-WRITE-MISSING-PRODTYP-RECS THRU 869-EXIT     00138400
138500     END-IF.                                                      00138500
138600 860-EXIT.                                                        00138600
138700     EXIT.                                                        00138700
138800*                                                                 00138800
138900 861-WRITE-MISSING-PRICE-RECS.                                    00138900
139000     MOVE 'Missing Price Records:' TO RPT-MHD-TEXT.               00139000
139100     MOVE RPT-MISSING-HEADING-LINE TO REPORT-LINE.                00139100
139200     WRITE REPORT-LINE.                                           00139200
139300     PERFORM 862-LOOP-MISSING-PRICE THRU 862-EXIT                 00139300
139400             VARYING WS-SUB-1 FROM 1 BY 1                         00139400
139500             UNTIL WS-SUB-1 > WS-REC-COUNT.                       00139500
139600     PERFORM 899-WRITE-BLANK-LINE THRU 899-EXIT.                  00139600
139700 861-EXIT.                                                        00139700
139800     EXIT.                                                        00139800
139900*                                                                 00139900
140000 862-LOOP-MISSING-PRICE.                                          00140000
140100     IF PRT-PRICE-IS-PRESENT (WS-SUB-1)                           00140100
140200         GO TO 862-EXIT                                           00140200
140300     END-IF.                                                      00140300
140400     STRING 'GUID: '                   DELIMITED BY SIZE          00140400
140500            PRT-GUID (WS-SUB-1)        DELIMITED BY SIZE          00140500
140600            '  Date: '                 DELIMITED BY SIZE          00140600
140700            PRT-TRADE-DATE-TEXT (WS-SUB-1) DELIMITED BY SIZE      00140700
140800            '  Exchange: '             DELIMITED BY SIZE          00140800
140900            PRT-EXCHANGE (WS-SUB-1)    DELIMITED BY SIZE          00140900
141000            '  Product Type: '         DELIMITED BY SIZE          00141000
141100            PRT-PRODUCT-TYPE (WS-SUB-1) DELIMITED BY SIZE         00141100
141200        INTO RPT-MDT-TEXT.                                        00141200
141300     MOVE RPT-MISSING-DETAIL-LINE TO REPORT-LINE.                 00141300
141400     WRITE REPORT-LINE.                                           00141400
141500 862-EXIT.                                                        00141500
141600     EXIT.                                                        00141600
141700*                                                                 00141700
141800 863-WRITE-MISSING-GUID-RECS.                                     00141800
141900     MOVE 'Missing Instrument GUID Records:' TO RPT-MHD-TEXT.     00141900
142000     MOVE RPT-MISSING-HEADING-LINE TO REPORT-LINE.                00142000
142100     WRITE REPORT-LINE.                                           00142100
142200     PERFORM 864-LOOP-MISSING-GUID THRU 864-EXIT                  00142200
142300             VARYING WS-SUB-1 FROM 1 BY 1                         00142300
142400             UNTIL WS-SUB-1 > WS-REC-COUNT.                       00142400
142500     PERFORM 899-WRITE-BLANK-LINE THRU 899-EXIT.                  00142500
142600 863-EXIT.                                                        00142600
142700     EXIT.                                                        00142700
142800*                                                                 00142800
142900 864-LOOP-MISSING-GUID.                                           00142900
143000     IF PRT-GUID (WS-SUB-1) NOT = SPACES                          00143000
143100         GO TO 864-EXIT                                           00143100
143200     END-IF.                                                      00143200
143300     PERFORM 847-FORMAT-DATE-FOR-DISPLAY THRU 847-EXIT.           00143300
143400     PERFORM 845-FORMAT-PRICE-FOR-DISPLAY THRU 845-EXIT.          00143400
143500     STRING 'Date: '                   DELIMITED BY SIZE          00143500
143600            WS-DATE-DISPLAY            DELIMITED BY SIZE          00143600
143700            '  Price: '                DELIMITED BY SIZE          00143700
143800            WS-PE-SOURCE               DELIMITED BY SIZE          00143800
143900            '  Exchange: '             DELIMITED BY SIZE          00143900
144000            PRT-EXCHANGE (WS-SUB-1)    DELIMITED BY SIZE          00144000
144100            '  Product Type: '         DELIMITED BY SIZE          00144100
144200            PRT-PRODUCT-TYPE (WS-SUB-1) DELIMITED BY SIZE         00144200
144300        INTO RPT-MDT-TEXT.                                        00144300
144400     MOVE RPT-MISSING-DETAIL-LINE TO REPORT-LINE.                 00144400
144500     WRITE REPORT-LINE.                                           00144500
144600 864-EXIT.                                                        00144600
144700     EXIT.                                                        00144700
144800*                                                                 00144800
144900 865-WRITE-MISSING-DATE-RECS.                                     00144900
145000     MOVE 'Missing Trade Date Records:' TO RPT-MHD-TEXT.          00145000
145100     MOVE RPT-MISSING-HEADING-LINE TO REPORT-LINE.                00145100
145200     WRITE REPORT-LINE.                                           00145200
145300     PERFORM 866-LOOP-MISSING-DATE THRU 866-EXIT                  00145300
145400             VARYING WS-SUB-1 FROM 1 BY 1                         00145400
145500             UNTIL WS-SUB-1 > WS-REC-COUNT.                       00145500
145600     PERFORM 899-WRITE-BLANK-LINE THRU 899-EXIT.                  00145600
145700 865-EXIT.                                                        00145700
145800     EXIT.                                                        00145800
145900*                                                                 00145900
146000 866-LOOP-MISSING-DATE.                                           00146000
146100     IF PRT-TRADE-DATE-OK (WS-SUB-1)                              00146100
146200         GO TO 866-EXIT                                           00146200
146300     END-IF.                                                      00146300
146400     PERFORM 845-FORMAT-PRICE-FOR-DISPLAY THRU 845-EXIT.          00146400
146500     STRING 'GUID: '                   DELIMITED BY SIZE          00146500
146600            PRT-GUID (WS-SUB-1)        DELIMITED BY SIZE          00146600
146700            '  Price: '                DELIMITED BY SIZE          00146700
146800            WS-PE-SOURCE               DELIMITED BY SIZE          00146800
146900            '  Exchange: '             DELIMITED BY SIZE          00146900
147000            PRT-EXCHANGE (WS-SUB-1)    DELIMITED BY SIZE          00147000
147100            '  Product Type: '         DELIMITED BY SIZE          00147100
147200            PRT-PRODUCT-TYPE (WS-SUB-1) DELIMITED BY SIZE         00147200
147300        INTO RPT-MDT-TEXT.                                        00147300
147400     MOVE RPT-MISSING-DETAIL-LINE TO REPORT-LINE.                 00147400
147500     WRITE REPORT-LINE.                                           00147500
147600 866-EXIT.                                                        00147600
147700     EXIT.                                                        00147700
147800*                                                                 00147800
147900 867-WRITE-MISSING-EXCH-RECS.                                     00147900
148000     MOVE 'Missing Exchange Records:' TO RPT-MHD-TEXT.            00148000
148100     MOVE RPT-MISSING-HEADING-LINE TO REPORT-LINE.                00148100
148200     WRITE REPORT-LINE.                                           00148200
148300     PERFORM 868-LOOP-MISSING-EXCH THRU 868-EXIT                  00148300
148400             VARYING WS-SUB-1 FROM 1 BY 1                         00148400
148500             UNTIL WS-SUB-1 > WS-REC-COUNT.                       00148500
148600     PERFORM 899-WRITE-BLANK-LINE THRU 899-EXIT.                  00148600
148700 867-EXIT.                                                        00148700
148800     EXIT.                                                        00148800
148900*                                                                 00148900
149000 868-LOOP-MISSING-EXCH.                                           00149000
149100     IF PRT-EXCHANGE (WS-SUB-1) NOT = SPACES                      00149100
149200         GO TO 868-EXIT                                           00149200
149300     END-IF.                                                      00149300
149400     PERFORM 847-FORMAT-DATE-FOR-DISPLAY THRU 847-EXIT.           00149400
149500     PERFORM 845-FORMAT-PRICE-FOR-DISPLAY THRU 845-EXIT.          00149500
149600     STRING 'GUID: '                   DELIMITED BY SIZE          00149600
149700            PRT-GUID (WS-SUB-1)        DELIMITED BY SIZE          00149700
149800            '  Date: '                 DELIMITED BY SIZE          00149800
149900            WS-DATE-DISPLAY            DELIMITED BY SIZE          00149900
150000            '  Price: '                DELIMITED BY SIZE          00150000
150100            WS-PE-SOURCE               DELIMITED BY SIZE          00150100
150200            '  Product Type: '         DELIMITED BY SIZE          00150200
150300            PRT-PRODUCT-TYPE (WS-SUB-1) DELIMITED BY SIZE         00150300
150400        INTO RPT-MDT-TEXT.                                        00150400
150500     MOVE RPT-MISSING-DETAIL-LINE TO REPORT-LINE.                 00150500
150600     WRITE REPORT-LINE.                                           00150600
150700 868-EXIT.                                                        00150700
150800     EXIT.                                                        00150800
150900*                                                                 00150900
151000 869-WRITE-MISSING-PRODTYP-RECS.                                  00151000
151100     MOVE 'Missing Product Type Records:' TO RPT-MHD-TEXT.        00151100
151200     MOVE RPT-MISSING-HEADING-LINE TO REPORT-LINE.                00151200
151300     WRITE REPORT-LINE.                                           00151300
151400     PERFORM 870-LOOP-MISSING-PRODTYPE THRU 870-EXIT              00151400
151500             VARYING WS-SUB-1 FROM 1 BY 1                         00151500
151600             UNTIL WS-SUB-1 > WS-REC-COUNT.                       00151600
151700     PERFORM 899-WRITE-BLANK-LINE THRU 899-EXIT.                  00151700
151800 869-EXIT.                                                        00151800
151900     EXIT.                                                        00151900
152000*                                                                 00152000
152100 870-LOOP-MISSING-PRODTYPE.                                       00152100
152200     IF PRT-PRODUCT-TYPE (WS-SUB-1) NOT = SPACES                  00152200
152300         GO TO 870-EXIT                                           00152300
152400     END-IF.                                                      00152400
152500     PERFORM 847-FORMAT-DATE-FOR-DISPLAY THRU 847-EXIT.           00152500
152600     PERFORM 845-FORMAT-PRICE-FOR-DISPLAY THRU 845-EXIT.          00152600
152700     STRING 'GUID: '                   DELIMITED BY SIZE          00152700
152800            PRT-GUID (WS-SUB-1)        DELIMITED BY SIZE          00152800
152900            '  Date: '                 DELIMITED BY SIZE          00152900
153000            WS-DATE-DISPLAY            DELIMITED BY SIZE          00153000
153100            '  Price: '                DELIMITED BY SIZE          00153100
153200            WS-PE-SOURCE               DELIMITED BY SIZE          00153200
153300            '  Exchange: '             DELIMITED BY SIZE          00153300
153400            PRT-EXCHANGE (WS-SUB-1)    DELIMITED BY SIZE          00153400
153500        INTO RPT-MDT-TEXT.                                        00153500
153600     MOVE RPT-MISSING-DETAIL-LINE TO REPORT-LINE.                 00153600
153700     WRITE REPORT-LINE.                                           00153700
153800 870-EXIT.                                                        00153800
153900     EXIT.                                                        00153900
154000*                                                                 00154000
154100* ALL RECORDS - ONE LINE PER RECORD, IN THE DISPLAY ORDER BUILT   00154100
154200* BY 500-BUILD-DISPLAY-ORDER (WS-DISPLAY-SUB), NOT INPUT ORDER.   00154200
154300 880-WRITE-ALL-RECORDS.                                           00154300
154400     MOVE 'ALL RECORDS' TO RPT-SECT-TITLE-TEXT.                   00154400
154500     MOVE RPT-SECTION-TITLE TO REPORT-LINE.                       00154500
154600     WRITE REPORT-LINE.                                           00154600
154700     MOVE RPT-DASH-80-LINE TO REPORT-LINE.                        00154700
154800     WRITE REPORT-LINE.                                           00154800
154900     MOVE RPT-ALL-COLUMN-HEADER TO REPORT-LINE.                   00154900
155000     WRITE REPORT-LINE.                                           00155000
155100     MOVE RPT-DASH-80-LINE TO REPORT-LINE.                        00155100
155200     WRITE REPORT-LINE.                                           00155200
155300     PERFORM 881-WRITE-ONE-ALL-RECORD THRU 881-EXIT               00155300
155400             VARYING WS-SUB-3 FROM 1 BY 1                         00155400
155500             UNTIL WS-SUB-3 > WS-REC-COUNT.                       00155500
155600 880-EXIT.                                                        00155600
155700     EXIT.                                                        00155700
155800*                                                                 00155800
155900* WS-SUB-3 STEPS THROUGH THE DISPLAY-ORDER TABLE; WS-SUB-1 IS     00155900
156000* SET TO THE ACTUAL PRC-ENTRY SUBSCRIPT FOR THIS DISPLAY SLOT     00156000
156100* SO 845/847 CAN BE REUSED UNCHANGED.                             00156100
156200 881-WRITE-ONE-ALL-RECORD.                                        00156200
156300     MOVE WS-DISPLAY-SUB (WS-SUB-3) TO WS-SUB-1.                  00156300
156400     MOVE PRT-GUID (WS-SUB-1) TO RPT-ALD-GUID.                    00156400
156500     PERFORM 847-FORMAT-DATE-FOR-DISPLAY THRU 847-EXIT.           00156500
156600     MOVE WS-DATE-DISPLAY TO RPT-ALD-DATE.                        00156600
156700     PERFORM 845-FORMAT-PRICE-FOR-DISPLAY THRU 845-EXIT.          00156700
156800     MOVE WS-PE-SOURCE TO RPT-ALD-PRICE.                          00156800
156900     MOVE PRT-EXCHANGE (WS-SUB-1) TO RPT-ALD-EXCH.                00156900
157000     MOVE PRT-PRODUCT-TYPE (WS-SUB-1) TO RPT-ALD-PRODTYPE.        00157000
157100     IF PRT-RECORD-IS-VALID (WS-SUB-1)                            00157100
157200         MOVE 'VALID' TO RPT-ALD-STATUS                           00157200
157300     ELSE                                                         00157300
157400         MOVE 'INVALID' TO RPT-ALD-STATUS                         00157400
157500     END-IF.                                                      00157500
157600     MOVE RPT-ALL-DETAIL-LINE TO REPORT-LINE.                     00157600
157700     WRITE REPORT-LINE.                                           00157700
157800 881-EXIT.                                                        00157800
157900     EXIT.                                                        00157900
158000*                                                                 00158000
158100 890-WRITE-FOOTER.                                                00158100
158200     PERFORM 899-WRITE-BLANK-LINE THRU 899-EXIT.                  00158200
158300     MOVE RPT-EQUALS-80-LINE TO REPORT-LINE.                      00158300
158400     WRITE REPORT-LINE.                                           00158400
158500     MOVE RPT-FOOTER-LINE TO REPORT-LINE.                         00158500
158600     WRITE REPORT-LINE.                                           00158600
158700     MOVE RPT-EQUALS-80-LINE TO REPORT-LINE.                      00158700
158800     WRITE REPORT-LINE.                                           00158800
158900 890-EXIT.                                                        00158900
159000     EXIT.                                                        00159000
159100*                                                                 00159100
159200* THE OUTPUT FILE IS LINE SEQUENTIAL, NOT A PRINTER FILE, SO      00159200
159300* THERE IS NO AFTER-ADVANCING CARRIAGE CONTROL TO GET A BLANK     00159300
159400* LINE - THIS PARAGRAPH IS THE SUBSTITUTE (SEE 03/08/01 ENTRY).   00159400
159500 899-WRITE-BLANK-LINE.                                            00159500
159600     MOVE SPACES TO REPORT-LINE.                                  00159600
159700     WRITE REPORT-LINE.                                           00159700
159800 899-EXIT.                                                        00159800
159900     EXIT.                                                        00159900
